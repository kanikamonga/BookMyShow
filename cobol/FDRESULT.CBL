000100*-------------------------------------------------------------
000200* FDRESULT.CBL
000300*-------------------------------------------------------------
000400*   Record for RESULTS-FILE - the per-transaction outcome
000500*   line, one for every row read off TRANSACTIONS-FILE, used
000600*   to reconcile the settlement run against the input queue.
000700*-------------------------------------------------------------
000800* 2025-11-03 rgd  ticket AP-2231  first cut
000900*-------------------------------------------------------------

001000 FD  RESULTS-FILE
001100     LABEL RECORDS ARE STANDARD.

001200 01  RESULT-RECORD.
001300     05  RS-TX-TYPE                    PIC X(01).
001400     05  RS-SHOW-ID                    PIC X(10).
001500     05  RS-USER-ID                    PIC X(10).
001600     05  RS-OUTCOME-CODE               PIC X(01).
001700         88  RS-RESERVED-OK            VALUE "G".
001800         88  RS-RESERVE-DENIED         VALUE "D".
001900         88  RS-BOOKED-OK              VALUE "B".
002000         88  RS-PAYMENT-FAILED         VALUE "F".
002100         88  RS-CANCELLED-OK           VALUE "X".
002200         88  RS-RELEASED-OK            VALUE "L".
002300         88  RS-CONFIRMED-STATUS-OK    VALUE "N".
002400         88  RS-NO-OP                  VALUE "0".
002500     05  RS-RES-OR-BKG-ID              PIC X(12).
002600     05  RS-PAYMENT-ID                 PIC X(12).
002700     05  RS-REASON-TEXT                PIC X(30).
002800     05  FILLER                        PIC X(04).
