000100*-------------------------------------------------------------
000200* FDSHWTOT.CBL
000300*-------------------------------------------------------------
000400*   Record for the SHOW-TOTALS-FILE hand-off.  One row per
000500*   resident show, written by SEAT-RESERVATION-BATCH after
000600*   the transaction queue is drained, read by SEAT-
000700*   AVAILABILITY-REPORT (already in the order it wants to
000800*   print - see that program's own header note) to print
000900*   SUMMARY-REPORT.
001000*-------------------------------------------------------------
001100* 2025-11-03 rgd  ticket AP-2231  first cut
001150* 2025-11-20 rgd  ticket AP-2266  added ST-RAW-DUMP, a flat
001160*                 REDEFINES of the whole row for the report
001170*                 program's UPSI-gated diagnostic trace
001180*-------------------------------------------------------------

001200 FD  SHOW-TOTALS-FILE
001300     LABEL RECORDS ARE STANDARD.

001400 01  SHOW-TOTALS-RECORD.
001500     05  ST-SHOW-ID                    PIC X(10).
001600     05  ST-SEATS-AVAILABLE            PIC S9(5)    COMP-3.
001700     05  ST-SEATS-RESERVED             PIC S9(5)    COMP-3.
001800     05  ST-SEATS-BOOKED               PIC S9(5)    COMP-3.
001900     05  ST-BOOKINGS-CONFIRMED         PIC S9(5)    COMP-3.
002000     05  ST-PAYMENTS-FAILED            PIC S9(5)    COMP-3.
002100     05  ST-TOTAL-REVENUE              PIC S9(9)V99 COMP-3.
002200     05  FILLER                        PIC X(09).

002300 01  ST-RAW-DUMP REDEFINES SHOW-TOTALS-RECORD
002400                               PIC X(40).
