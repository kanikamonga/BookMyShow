000100 IDENTIFICATION DIVISION.
000200*-------------------------------------------------------------
000300 PROGRAM-ID.    SEAT-AVAILABILITY-REPORT.
000400 AUTHOR.        R G DUNCAN.
000500 INSTALLATION.  METRO BOX OFFICE SYSTEMS - DATA PROCESSING.
000600 DATE-WRITTEN.  02/09/1988.
000700 DATE-COMPILED.
000800 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000900*-------------------------------------------------------------
001000*   Prints the end-of-run box-office summary: seats available,
001100*   reserved and booked, bookings confirmed, payments failed
001200*   and total revenue, one line per show plus a grand-total
001300*   line, off the SHOW-TOTALS-FILE hand-off written by SEAT-
001400*   RESERVATION-BATCH.  Reads it straight through in the order
001500*   it was written - that order already has the grand-total
001600*   row last, and an ASCENDING-KEY SORT on SHOW-ID would float
001700*   "TOTAL" out of position, so no SORT step here (unlike this
001800*   shop's other summary reports, which do need one).
001900*-------------------------------------------------------------
002000*                       C H A N G E   L O G
002100*-------------------------------------------------------------
002200* 02/09/88  RGD   ORIGINAL - NIGHTLY BOX-OFFICE REVENUE REPORT
002300* 07/22/89  TML   ADDED PAGE-BREAK ON PAGE-FULL (PREV. RAN THE
002400*                 WHOLE HOUSE LIST ON ONE CONTINUOUS FORM)
002500* 01/23/89  RGD   Re-sequenced after WILL-CALL HOLD WINDOW
002600*                 change in the settlement run (SEE THAT
002700*                 PROGRAM'S CHANGE LOG)
002800* 09/30/95  TML   WIDENED THE REVENUE COLUMN AFTER THE ROAD-
002900*                 SHOW SERIES STARTED SELLING OUT THE HOUSE
003000* 10/06/98  RGD   Y2K REMEDIATION - NO DATE FIELDS OF ITS OWN,
003100*                 CONFIRMED CLEAN AGAINST THE 01/01/2000 DECK
003200* 05/17/02  TML   SPLIT OUT OF THE SETTLEMENT PROGRAM INTO ITS
003300*                 OWN COMPILE UNIT, CALLED AT THE END OF THAT
003400*                 RUN
003500* 11/09/25  RGD   TICKET AP-2231 - REWRITTEN AGAINST THE NEW
003600*                 SHOW-TOTALS-FILE HAND-OFF (SEATS AVAILABLE/
003700*                 RESERVED/BOOKED, BOOKINGS CONFIRMED, PAYMENTS
003800*                 FAILED, TOTAL REVENUE) FOR THE ONLINE SEAT-
003900*                 RESERVATION FRONT END
004000* 11/20/25  RGD   TICKET AP-2266 - ADDED THE UPSI-1 DIAGNOSTIC
004100*                 TRACE OF EACH RAW SHOW-TOTALS-FILE ROW
004200*-------------------------------------------------------------

004300 ENVIRONMENT DIVISION.

004400 CONFIGURATION SECTION.

004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     UPSI-1 ON  STATUS IS WS-DEBUG-TRACE-ON
004800              OFF STATUS IS WS-DEBUG-TRACE-OFF.

004900 INPUT-OUTPUT SECTION.
005000     FILE-CONTROL.

005100         COPY "SLSHWTOT.CBL".

005200         SELECT PRINTER-FILE
005300                ASSIGN TO "SEATRPT"
005400                ORGANIZATION IS LINE SEQUENTIAL.

005500 DATA DIVISION.

005600     FILE SECTION.

005700         COPY "FDSHWTOT.CBL".

005800         FD  PRINTER-FILE
005900             LABEL RECORDS ARE OMITTED.
006000         01  PRINTER-RECORD                PIC X(80).

006100     WORKING-STORAGE SECTION.

006200         01  TITLE.
006300             05  FILLER                    PIC X(30) VALUE SPACES.
006400             05  FILLER                    PIC X(24)
006500                     VALUE "SEAT AVAILABILITY REPORT".
006600             05  FILLER                    PIC X(20) VALUE SPACES.
006700             05  FILLER                    PIC X(05) VALUE "PAGE:".
006800             05  PAGE-NUMBER               PIC 9(04) VALUE 0.

006900         01  TITLE-ALT REDEFINES TITLE     PIC X(83).

007000         01  HEADING-1.
007100             05  FILLER                    PIC X(10) VALUE "SHOW-ID".
007200             05  FILLER                    PIC X(02) VALUE SPACES.
007300             05  FILLER                    PIC X(05) VALUE "AVAIL".
007400             05  FILLER                    PIC X(02) VALUE SPACES.
007500             05  FILLER                    PIC X(05) VALUE "RESVD".
007600             05  FILLER                    PIC X(02) VALUE SPACES.
007700             05  FILLER                    PIC X(05) VALUE "BOOKD".
007800             05  FILLER                    PIC X(02) VALUE SPACES.
007900             05  FILLER                    PIC X(05) VALUE "CONFD".
008000             05  FILLER                    PIC X(02) VALUE SPACES.
008100             05  FILLER                    PIC X(05) VALUE "FAILD".
008200             05  FILLER                    PIC X(02) VALUE SPACES.
008300             05  FILLER                    PIC X(14)
008400                     VALUE "TOTAL-REVENUE".

008500         01  HEADING-1-ALT REDEFINES HEADING-1
008600                                           PIC X(61).

008700         01  HEADING-2.
008800             05  FILLER                    PIC X(10) VALUE ALL "-".
008900             05  FILLER                    PIC X(02) VALUE SPACES.
009000             05  FILLER                    PIC X(05) VALUE ALL "-".
009100             05  FILLER                    PIC X(02) VALUE SPACES.
009200             05  FILLER                    PIC X(05) VALUE ALL "-".
009300             05  FILLER                    PIC X(02) VALUE SPACES.
009400             05  FILLER                    PIC X(05) VALUE ALL "-".
009500             05  FILLER                    PIC X(02) VALUE SPACES.
009600             05  FILLER                    PIC X(05) VALUE ALL "-".
009700             05  FILLER                    PIC X(02) VALUE SPACES.
009800             05  FILLER                    PIC X(05) VALUE ALL "-".
009900             05  FILLER                    PIC X(02) VALUE SPACES.
010000             05  FILLER                    PIC X(14) VALUE ALL "-".

010100         01  DETAIL-1.
010200             05  D-SHOW-ID                 PIC X(10).
010300             05  FILLER                    PIC X(02) VALUE SPACES.
010400             05  D-SEATS-AVAILABLE         PIC ZZZZ9.
010500             05  FILLER                    PIC X(02) VALUE SPACES.
010600             05  D-SEATS-RESERVED          PIC ZZZZ9.
010700             05  FILLER                    PIC X(02) VALUE SPACES.
010800             05  D-SEATS-BOOKED            PIC ZZZZ9.
010900             05  FILLER                    PIC X(02) VALUE SPACES.
011000             05  D-BOOKINGS-CONFIRMED      PIC ZZZZ9.
011100             05  FILLER                    PIC X(02) VALUE SPACES.
011200             05  D-PAYMENTS-FAILED         PIC ZZZZ9.
011300             05  FILLER                    PIC X(02) VALUE SPACES.
011400             05  D-TOTAL-REVENUE           PIC ZZZ,ZZZ,ZZ9.99-.

011500         01  DETAIL-1-ALT REDEFINES DETAIL-1
011600                                           PIC X(62).

011700         01  W-END-OF-FILE                 PIC X.
011800             88  END-OF-FILE               VALUE "Y".

011900         01  W-PRINTED-LINES               PIC 99      COMP.
012000             88  PAGE-FULL                 VALUE 30 THRU 99.
012100*-------------------------------------------------------------

012200 PROCEDURE DIVISION.

012300     OPEN INPUT  SHOW-TOTALS-FILE.
012400     OPEN OUTPUT PRINTER-FILE.

012500     MOVE ZERO                      TO PAGE-NUMBER.
012600     MOVE "N"                       TO W-END-OF-FILE.

012700     PERFORM PRINT-HEADINGS.

012800     PERFORM READ-SHOW-TOTALS-NEXT-RECORD.
012900     PERFORM PRINT-ALL-SHOW-TOTALS UNTIL END-OF-FILE.

013000     PERFORM FINALIZE-PAGE.

013100     CLOSE SHOW-TOTALS-FILE.
013200     CLOSE PRINTER-FILE.

013300     EXIT PROGRAM.

013400     STOP RUN.
013500*-------------------------------------------------------------

013600 PRINT-ALL-SHOW-TOTALS.

013700     IF PAGE-FULL
013800        PERFORM FINALIZE-PAGE
013900        PERFORM PRINT-HEADINGS.

014000     IF WS-DEBUG-TRACE-ON
014100        DISPLAY "SEAT-AVAILABILITY-REPORT: " ST-RAW-DUMP.

014200     MOVE ST-SHOW-ID                TO D-SHOW-ID.
014300     MOVE ST-SEATS-AVAILABLE        TO D-SEATS-AVAILABLE.
014400     MOVE ST-SEATS-RESERVED         TO D-SEATS-RESERVED.
014500     MOVE ST-SEATS-BOOKED           TO D-SEATS-BOOKED.
014600     MOVE ST-BOOKINGS-CONFIRMED     TO D-BOOKINGS-CONFIRMED.
014700     MOVE ST-PAYMENTS-FAILED        TO D-PAYMENTS-FAILED.
014800     MOVE ST-TOTAL-REVENUE          TO D-TOTAL-REVENUE.

014900     MOVE DETAIL-1                  TO PRINTER-RECORD.
015000     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
015100     ADD 1                          TO W-PRINTED-LINES.

015200     PERFORM READ-SHOW-TOTALS-NEXT-RECORD.
015300*-------------------------------------------------------------

015400 READ-SHOW-TOTALS-NEXT-RECORD.

015500     READ SHOW-TOTALS-FILE
015600         AT END
015700            MOVE "Y"                TO W-END-OF-FILE.
015800*-------------------------------------------------------------

015900 PRINT-HEADINGS.

016000     ADD 1                          TO PAGE-NUMBER.

016100     MOVE TITLE                     TO PRINTER-RECORD.
016200     WRITE PRINTER-RECORD AFTER ADVANCING TOP-OF-FORM.

016300     MOVE SPACES                    TO PRINTER-RECORD.
016400     WRITE PRINTER-RECORD BEFORE ADVANCING 1.

016500     MOVE HEADING-1                 TO PRINTER-RECORD.
016600     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
016700     MOVE HEADING-2                 TO PRINTER-RECORD.
016800     WRITE PRINTER-RECORD BEFORE ADVANCING 1.

016900     MOVE 4                         TO W-PRINTED-LINES.
017000*-------------------------------------------------------------

017100 FINALIZE-PAGE.

017200     MOVE ZERO                      TO W-PRINTED-LINES.
