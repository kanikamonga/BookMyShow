000100*-------------------------------------------------------------
000200* FDTRANS.CBL
000300*-------------------------------------------------------------
000400*   Record for TRANSACTIONS-FILE - one requested action per
000500*   row, processed in file order, no keyed access.
000600*      TX-TYPE  "R" reserve   "C" confirm (pay + book)
000700*               "X" cancel    "L" release
000800*               "N" confirm booking status (PENDING->CONFIRMED,
000900*                   the settlement-run-only transition - picked
001000*                   "N" for coNfirm-status, distinct from "C")
001100*-------------------------------------------------------------
001200* 2025-11-03 rgd  ticket AP-2231  first cut
001300* 2025-11-19 rgd  ticket AP-2260  added TX-TYPE "N" after the
001400*                 confirm-booking-status transition got its
001500*                 own transaction code instead of riding on "C"
001600*-------------------------------------------------------------

001700 FD  TRANSACTIONS-FILE
001800     LABEL RECORDS ARE STANDARD.

001900 01  TRANSACTION-RECORD.
002000     05  TX-TYPE                       PIC X(01).
002100         88  TX-IS-RESERVE             VALUE "R".
002200         88  TX-IS-CONFIRM             VALUE "C".
002300         88  TX-IS-CANCEL              VALUE "X".
002400         88  TX-IS-RELEASE             VALUE "L".
002500         88  TX-IS-CONFIRM-STATUS      VALUE "N".
002600     05  TX-SHOW-ID                    PIC X(10).
002700     05  TX-USER-ID                    PIC X(10).
002800     05  TX-RES-OR-BKG-ID              PIC X(12).
002900     05  TX-SEAT-COUNT                 PIC S9(2)    COMP-3.
003000     05  TX-SEAT-NUMBERS OCCURS 10 TIMES
003100                                       PIC X(04).
003200     05  TX-PAYMENT-METHOD             PIC X(01).
003300         88  TX-PAY-CREDIT-CARD        VALUE "1".
003400         88  TX-PAY-DEBIT-CARD         VALUE "2".
003500         88  TX-PAY-UPI                VALUE "3".
003600     05  TX-TIMESTAMP                  PIC X(14).
003700     05  FILLER                        PIC X(10).
