000100*-------------------------------------------------------------
000200* SLTRANS.CBL
000300*-------------------------------------------------------------
000400*   FILE-CONTROL entry for the reserve/confirm/cancel/release
000500*   transaction stream.  Read sequentially, one TRANSACTION
000600*   record drives one pass through the state machine.
000700*-------------------------------------------------------------
000800* 2025-11-03 rgd  ticket AP-2231  first cut
000900*-------------------------------------------------------------

001000    SELECT TRANSACTIONS-FILE
001100           ASSIGN TO "SEATTRAN"
001200           ORGANIZATION IS LINE SEQUENTIAL
001300           FILE STATUS IS SEATTRAN-STATUS.
