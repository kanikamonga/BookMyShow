000100*-------------------------------------------------------------
000200* PL-EXPIRE-RESERVATION.CBL
000300*-------------------------------------------------------------
000400*   BUSINESS RULE 1 - a reservation is a 5-minute hold, not a
000500*   sale.  Before a "R" (reserve) or "C" (confirm) transaction
000600*   is allowed to touch a show's seats, every reservation
000700*   already on file for that show is checked against the
000800*   current transaction's own timestamp (TX-TIMESTAMP - this
000900*   run has no live clock, per the batch's non-goals) and, if
001000*   its RSV-EXPIRY-TS is strictly in the past, the hold is torn
001100*   down: its seats go back to SEA-AVAILABLE and the slot is
001200*   freed for re-use (BUSINESS RULE 4).
001300*
001400*   Caller sets WS-SHOW-IX to the show being worked before
001500*   PERFORM'ing 8000-EXPIRE-RESERVATIONS-FOR-SHOW.
001600*-------------------------------------------------------------
001700* 2025-11-06 rgd  ticket AP-2231  first cut
001800*-------------------------------------------------------------

001900 8000-EXPIRE-RESERVATIONS-FOR-SHOW.

002000     SET WS-RES-INDX               TO 1.
002100     PERFORM 8010-EXPIRE-ONE-RESERVATION THRU 8010-EXIT
002200                                  UNTIL WS-RES-INDX > 500.

002300 8000-EXIT.
002400     EXIT.

002500 8010-EXPIRE-ONE-RESERVATION.

002600     IF RSV-SLOT-IN-USE (WS-RES-INDX)
002700        IF RSV-SHOW-ID (WS-RES-INDX)
002800                      EQUAL SHW-SHOW-ID (WS-SHOW-IX)
002900           MOVE TX-TIMESTAMP           TO WSTM-COMPARE-LEFT
003000           MOVE RSV-EXPIRY-TS (WS-RES-INDX)
003100                                       TO WSTM-COMPARE-RIGHT
003200           PERFORM 7100-COMPARE-TIMESTAMPS THRU 7100-EXIT
003300           IF WSTM-IS-AFTER
003400              SET WS-RESERVATION-IX    TO WS-RES-INDX
003500              PERFORM 8020-RELEASE-RESERVATION-SEATS
003600                                       THRU 8020-EXIT
003700              MOVE "N"                 TO RSV-IN-USE (WS-RES-INDX).

003800     SET WS-RES-INDX UP BY 1.

003900 8010-EXIT.
004000     EXIT.

004100 8020-RELEASE-RESERVATION-SEATS.

004200     MOVE 1                        TO WS-RSV-SEAT-IX.
004300     PERFORM 8030-RELEASE-ONE-SEAT THRU 8030-EXIT
004400            UNTIL WS-RSV-SEAT-IX >
004500                        RSV-SEAT-COUNT (WS-RESERVATION-IX).

004600 8020-EXIT.
004700     EXIT.

004800 8030-RELEASE-ONE-SEAT.

004900     MOVE RSV-SEAT-NUMBERS (WS-RESERVATION-IX WS-RSV-SEAT-IX)
005000                                  TO WS-SEARCH-SEAT-NUMBER.
005100     PERFORM 9100-LOOK-FOR-SEAT-RECORD THRU 9100-EXIT.

005200     IF WS-FOUND
005300        MOVE "A"                  TO
005400                 SEA-SEAT-STATUS (WS-SHOW-IX WS-SEAT-IX)
005500        MOVE SPACES               TO
005600                 SEA-RESERVED-BY-RES-ID (WS-SHOW-IX WS-SEAT-IX).

005700     ADD 1                        TO WS-RSV-SEAT-IX.

005800 8030-EXIT.
005900     EXIT.
