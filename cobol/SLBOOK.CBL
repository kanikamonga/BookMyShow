000100*-------------------------------------------------------------
000200* SLBOOK.CBL
000300*-------------------------------------------------------------
000400*   FILE-CONTROL entry for the booking ledger.  Append-only -
000500*   a cancel or a confirm-status transaction writes ANOTHER
000600*   record here, it does not rewrite the original one.  Line
000700*   sequential, no indexed access (no DB on this box).
000800*-------------------------------------------------------------
000900* 2025-11-03 rgd  ticket AP-2231  first cut
001000*-------------------------------------------------------------

001100    SELECT BOOKINGS-FILE
001200           ASSIGN TO "BOOKLDGR"
001300           ORGANIZATION IS LINE SEQUENTIAL
001400           FILE STATUS IS BOOKLDGR-STATUS.
