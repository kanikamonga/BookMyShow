000100*-------------------------------------------------------------
000200* PL-CONFIRM-BOOKING.CBL
000300*-------------------------------------------------------------
000400*   BATCH FLOW step 3, TX-TYPE "C" - confirm a reservation
000500*   against a payment and turn it into a booking.
000600*   BUSINESS RULE 2  - wrong-user confirm is denied, no state
000700*                      change, not an error.
000800*   BUSINESS RULE 5  - price via PL-COMPUTE-PRICE.CBL.
000900*   BUSINESS RULE 6  - price/payment happen before any seat
001000*                      is marked BOOKED; a FAILED payment
001100*                      leaves everything RESERVED so a later
001200*                      "C" can retry the same reservation id -
001300*                      nothing about the held seats is disturbed
001400*                      by a failed payment attempt.
001500*   BUSINESS RULE 7  - a freshly confirmed booking starts
001600*                      PENDING, never CONFIRMED.
001700*-------------------------------------------------------------
001800* 2025-11-08 rgd  ticket AP-2231  first cut
001850* 2025-11-09 rgd  ticket AP-2231  bump per-show running totals
001860*                 (STT-PAYMENTS-FAILED / STT-BOOKINGS-CONFIRMED
001870*                 / STT-TOTAL-REVENUE) here at settlement time,
001880*                 per BATCH FLOW step 6
001885* 2025-11-24 rgd  ticket AP-2271  swapped the expiry and
001890*                 ownership checks - expiry now runs first so a
001895*                 reservation that is both expired and owned by
001896*                 someone else reports EXPIRED, matching the
001897*                 spec's check order
001898* 2025-11-25 rgd  ticket AP-2275  acquire/release SHW-LOCK-FLAG
001899*                 around the show lookup (BATCH FLOW steps 2/4)
001900*-------------------------------------------------------------

002000 5300-CONFIRM-BOOKING.

002100     MOVE TX-RES-OR-BKG-ID          TO WS-SEARCH-RES-ID.
002200     PERFORM 9200-LOOK-FOR-RESERVATION-RECORD THRU 9200-EXIT.

002300     IF NOT WS-FOUND
002400        MOVE "D"                    TO RS-OUTCOME-CODE
002500        MOVE "RESERVATION NOT FOUND"
002600                                    TO RS-REASON-TEXT
002700        GO TO 5300-EXIT.

002750*    2025-11-24 rgd  ticket AP-2271 - expiry checked before
002760*                 ownership; a reservation that is both expired
002770*                 and held by another user must report EXPIRED
002780*                 (SPEC precedence), not OWNED BY ANOTHER USER.

002800     MOVE TX-TIMESTAMP              TO WSTM-COMPARE-LEFT.
002900     MOVE RSV-EXPIRY-TS (WS-RESERVATION-IX)
003000                                    TO WSTM-COMPARE-RIGHT.
003100     PERFORM 7100-COMPARE-TIMESTAMPS THRU 7100-EXIT.

003200     IF WSTM-IS-AFTER
003300        MOVE "D"                    TO RS-OUTCOME-CODE
003400        MOVE "RESERVATION EXPIRED"  TO RS-REASON-TEXT
003500        GO TO 5300-EXIT.

003600     IF RSV-USER-ID (WS-RESERVATION-IX) NOT EQUAL TX-USER-ID
003700        MOVE "D"                    TO RS-OUTCOME-CODE
003800        MOVE "RESERVATION OWNED BY ANOTHER USER"
003900                                    TO RS-REASON-TEXT
004000        GO TO 5300-EXIT.

004100     MOVE RSV-SHOW-ID (WS-RESERVATION-IX) TO WS-SEARCH-SHOW-ID.
004200     PERFORM 9000-LOOK-FOR-SHOW-RECORD THRU 9000-EXIT.

004210     MOVE "Y"                       TO SHW-LOCK-FLAG (WS-SHOW-IX).
004220     MOVE TX-TYPE                   TO SHW-LOCK-OWNER-TX (WS-SHOW-IX).

004300     MOVE "Y"                       TO WS-ALL-SEATS-OK-SW.
004400     PERFORM 5310-VERIFY-SEATS-STILL-RESERVED THRU 5310-EXIT.

004500     IF NOT WS-ALL-SEATS-OK
004600        MOVE "D"                    TO RS-OUTCOME-CODE
004700        MOVE "RESERVED SEATS CHANGED UNDERNEATH"
004800                                    TO RS-REASON-TEXT
004850        MOVE "N"                    TO SHW-LOCK-FLAG (WS-SHOW-IX)
004860        MOVE SPACE                  TO SHW-LOCK-OWNER-TX (WS-SHOW-IX)
004900        GO TO 5300-EXIT.

005000     PERFORM 5100-COMPUTE-PRICE-FOR-RESERVATION THRU 5100-EXIT.
005100     PERFORM 5200-PROCESS-PAYMENT THRU 5200-EXIT.

005110     MOVE RSV-SHOW-ID (WS-RESERVATION-IX) TO WS-SEARCH-SHOW-ID.
005120     PERFORM 9410-GET-OR-ADD-TOTALS-RECORD THRU 9410-EXIT.

005200     IF PAY-FAILED
005210        ADD 1                       TO
005220                 STT-PAYMENTS-FAILED (WS-TOTALS-IX)
005300        MOVE "F"                    TO RS-OUTCOME-CODE
005400        MOVE RSV-RES-ID (WS-RESERVATION-IX) TO RS-RES-OR-BKG-ID
005500        MOVE PAY-ID                 TO RS-PAYMENT-ID
005600        MOVE "PAYMENT FAILED - RESERVATION STILL HELD"
005700                                    TO RS-REASON-TEXT
005750        MOVE "N"                    TO SHW-LOCK-FLAG (WS-SHOW-IX)
005760        MOVE SPACE                  TO SHW-LOCK-OWNER-TX (WS-SHOW-IX)
005800        GO TO 5300-EXIT.

005810     ADD 1                          TO
005820              STT-BOOKINGS-CONFIRMED (WS-TOTALS-IX).
005830     ADD WS-COMPUTED-PRICE          TO
005840              STT-TOTAL-REVENUE (WS-TOTALS-IX).

005900     PERFORM 5320-MARK-SEATS-BOOKED THRU 5320-EXIT.
006000     PERFORM 5330-BUILD-BOOKING-ENTRY THRU 5330-EXIT.
006100     PERFORM 5340-WRITE-BOOKING-RECORD THRU 5340-EXIT.

006150     MOVE "N"                       TO SHW-LOCK-FLAG (WS-SHOW-IX).
006160     MOVE SPACE                     TO SHW-LOCK-OWNER-TX (WS-SHOW-IX).

006200     MOVE "N"                       TO RSV-IN-USE (WS-RESERVATION-IX).

006300     MOVE "B"                       TO RS-OUTCOME-CODE.
006400     MOVE WBK-BKG-ID (WS-BOOKING-IX) TO RS-RES-OR-BKG-ID.
006500     MOVE PAY-ID                    TO RS-PAYMENT-ID.
006600     MOVE SPACES                    TO RS-REASON-TEXT.

006700 5300-EXIT.
006800     EXIT.

006900 5310-VERIFY-SEATS-STILL-RESERVED.

007000     MOVE 1                         TO WS-RSV-SEAT-IX.
007100     PERFORM 5311-VERIFY-ONE-SEAT THRU 5311-EXIT
007200            UNTIL WS-RSV-SEAT-IX >
007300                        RSV-SEAT-COUNT (WS-RESERVATION-IX)
007400               OR NOT WS-ALL-SEATS-OK.

007500 5310-EXIT.
007600     EXIT.

007700 5311-VERIFY-ONE-SEAT.

007800     MOVE RSV-SEAT-NUMBERS (WS-RESERVATION-IX WS-RSV-SEAT-IX)
007900                                  TO WS-SEARCH-SEAT-NUMBER.
008000     PERFORM 9100-LOOK-FOR-SEAT-RECORD THRU 9100-EXIT.

008100     IF NOT WS-FOUND
008200        MOVE "N"                    TO WS-ALL-SEATS-OK-SW
008300     ELSE
008400        IF NOT SEA-RESERVED (WS-SHOW-IX WS-SEAT-IX)
008500           MOVE "N"                 TO WS-ALL-SEATS-OK-SW.

008600     ADD 1                          TO WS-RSV-SEAT-IX.

008700 5311-EXIT.
008800     EXIT.

008900 5320-MARK-SEATS-BOOKED.

009000     MOVE 1                         TO WS-RSV-SEAT-IX.
009100     PERFORM 5321-MARK-ONE-SEAT-BOOKED THRU 5321-EXIT
009200            UNTIL WS-RSV-SEAT-IX >
009300                        RSV-SEAT-COUNT (WS-RESERVATION-IX).

009400 5320-EXIT.
009500     EXIT.

009600 5321-MARK-ONE-SEAT-BOOKED.

009700     MOVE RSV-SEAT-NUMBERS (WS-RESERVATION-IX WS-RSV-SEAT-IX)
009800                                  TO WS-SEARCH-SEAT-NUMBER.
009900     PERFORM 9100-LOOK-FOR-SEAT-RECORD THRU 9100-EXIT.

010000     MOVE "B"                       TO
010100              SEA-SEAT-STATUS (WS-SHOW-IX WS-SEAT-IX).
010200     MOVE SPACES                    TO
010300              SEA-RESERVED-BY-RES-ID (WS-SHOW-IX WS-SEAT-IX).

010400     ADD 1                          TO WS-RSV-SEAT-IX.

010500 5321-EXIT.
010600     EXIT.

010700 5330-BUILD-BOOKING-ENTRY.

010800     MOVE "N"                       TO WS-FOUND-SW.
010900     MOVE ZERO                      TO WS-BOOKING-IX.
011000     SET WS-BKG-INDX                TO 1.

011100 5330-FIND-FREE-SLOT-LOOP.

011200     IF WS-BKG-INDX > 500
011300        DISPLAY "PL-CONFIRM-BOOKING: BOOKING TABLE FULL"
011400        MOVE 16                     TO RETURN-CODE
011500        GO TO 5330-EXIT.

011600     IF WBK-BKG-ID (WS-BKG-INDX) EQUAL SPACES
011700        SET WS-BOOKING-IX           TO WS-BKG-INDX
011800        GO TO 5330-GOT-SLOT.

011900     SET WS-BKG-INDX UP BY 1.
012000     GO TO 5330-FIND-FREE-SLOT-LOOP.

012100 5330-GOT-SLOT.

012200     ADD 1                          TO WS-NEXT-BOOKING-SEQ.
012300     MOVE WS-NEXT-BOOKING-SEQ       TO WS-ID-SEQ-EDIT.
012400     STRING "BKG" WS-ID-SEQ-EDIT DELIMITED BY SIZE
012500            INTO WBK-BKG-ID (WS-BOOKING-IX).

012600     MOVE RSV-USER-ID (WS-RESERVATION-IX)
012700                                    TO WBK-USER-ID (WS-BOOKING-IX).
012800     MOVE RSV-SHOW-ID (WS-RESERVATION-IX)
012900                                    TO WBK-SHOW-ID (WS-BOOKING-IX).
013000     MOVE RSV-SEAT-COUNT (WS-RESERVATION-IX)
013100                                    TO WBK-SEAT-COUNT (WS-BOOKING-IX).
013200     MOVE RSV-SEAT-NUMBERS (WS-RESERVATION-IX 1)
013300                                    TO WBK-SEAT-NUMBERS (WS-BOOKING-IX 1).
013400     MOVE RSV-SEAT-NUMBERS (WS-RESERVATION-IX 2)
013500                                    TO WBK-SEAT-NUMBERS (WS-BOOKING-IX 2).
013600     MOVE RSV-SEAT-NUMBERS (WS-RESERVATION-IX 3)
013700                                    TO WBK-SEAT-NUMBERS (WS-BOOKING-IX 3).
013800     MOVE RSV-SEAT-NUMBERS (WS-RESERVATION-IX 4)
013900                                    TO WBK-SEAT-NUMBERS (WS-BOOKING-IX 4).
014000     MOVE RSV-SEAT-NUMBERS (WS-RESERVATION-IX 5)
014100                                    TO WBK-SEAT-NUMBERS (WS-BOOKING-IX 5).
014200     MOVE RSV-SEAT-NUMBERS (WS-RESERVATION-IX 6)
014300                                    TO WBK-SEAT-NUMBERS (WS-BOOKING-IX 6).
014400     MOVE RSV-SEAT-NUMBERS (WS-RESERVATION-IX 7)
014500                                    TO WBK-SEAT-NUMBERS (WS-BOOKING-IX 7).
014600     MOVE RSV-SEAT-NUMBERS (WS-RESERVATION-IX 8)
014700                                    TO WBK-SEAT-NUMBERS (WS-BOOKING-IX 8).
014800     MOVE RSV-SEAT-NUMBERS (WS-RESERVATION-IX 9)
014900                                    TO WBK-SEAT-NUMBERS (WS-BOOKING-IX 9).
015000     MOVE RSV-SEAT-NUMBERS (WS-RESERVATION-IX 10)
015100                                    TO WBK-SEAT-NUMBERS (WS-BOOKING-IX 10).

015200     MOVE WS-COMPUTED-PRICE         TO WBK-TOTAL-AMOUNT (WS-BOOKING-IX).
015300     MOVE "P"                       TO WBK-STATUS (WS-BOOKING-IX).
015400     MOVE TX-PAYMENT-METHOD         TO WBK-PAYMENT-METHOD (WS-BOOKING-IX).
015500     MOVE PAY-STATUS                TO WBK-PAYMENT-STATUS (WS-BOOKING-IX).

015600     IF WS-BOOKING-IX > WS-BOOKING-COUNT
015700        MOVE WS-BOOKING-IX          TO WS-BOOKING-COUNT.

015800 5330-EXIT.
015900     EXIT.

016000 5340-WRITE-BOOKING-RECORD.

016100     MOVE WBK-BKG-ID (WS-BOOKING-IX)          TO BKG-ID.
016200     MOVE WBK-USER-ID (WS-BOOKING-IX)         TO BKG-USER-ID.
016300     MOVE WBK-SHOW-ID (WS-BOOKING-IX)         TO BKG-SHOW-ID.
016400     MOVE WBK-SEAT-COUNT (WS-BOOKING-IX)      TO BKG-SEAT-COUNT.
016500     MOVE WBK-SEAT-NUMBERS (WS-BOOKING-IX 1)  TO BKG-SEAT-NUMBERS (1).
016600     MOVE WBK-SEAT-NUMBERS (WS-BOOKING-IX 2)  TO BKG-SEAT-NUMBERS (2).
016700     MOVE WBK-SEAT-NUMBERS (WS-BOOKING-IX 3)  TO BKG-SEAT-NUMBERS (3).
016800     MOVE WBK-SEAT-NUMBERS (WS-BOOKING-IX 4)  TO BKG-SEAT-NUMBERS (4).
016900     MOVE WBK-SEAT-NUMBERS (WS-BOOKING-IX 5)  TO BKG-SEAT-NUMBERS (5).
017000     MOVE WBK-SEAT-NUMBERS (WS-BOOKING-IX 6)  TO BKG-SEAT-NUMBERS (6).
017100     MOVE WBK-SEAT-NUMBERS (WS-BOOKING-IX 7)  TO BKG-SEAT-NUMBERS (7).
017200     MOVE WBK-SEAT-NUMBERS (WS-BOOKING-IX 8)  TO BKG-SEAT-NUMBERS (8).
017300     MOVE WBK-SEAT-NUMBERS (WS-BOOKING-IX 9)  TO BKG-SEAT-NUMBERS (9).
017400     MOVE WBK-SEAT-NUMBERS (WS-BOOKING-IX 10) TO BKG-SEAT-NUMBERS (10).
017500     MOVE WBK-TOTAL-AMOUNT (WS-BOOKING-IX)    TO BKG-TOTAL-AMOUNT.
017600     MOVE WBK-STATUS (WS-BOOKING-IX)          TO BKG-STATUS.
017700     MOVE WBK-PAYMENT-METHOD (WS-BOOKING-IX)  TO BKG-PAYMENT-METHOD.
017800     MOVE WBK-PAYMENT-STATUS (WS-BOOKING-IX)  TO BKG-PAYMENT-STATUS.

017900     WRITE BOOKING-RECORD.

018000 5340-EXIT.
018100     EXIT.
