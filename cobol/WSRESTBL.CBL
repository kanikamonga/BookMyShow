000100*-------------------------------------------------------------
000200* WSRESTBL.CBL
000300*-------------------------------------------------------------
000400*   Resident reservation registry, keyed by RSV-RES-ID.  A "R"
000500*   (reserve) transaction adds an entry here; "C" (confirm), "L"
000600*   (release) and an expiry sweep hitting the same reservation
000700*   all remove one.
000900*-------------------------------------------------------------
001000* 2025-11-03 rgd  ticket AP-2231  first cut - 500 resident
001100*                 reservations, 10 seats per reservation
001150* 2025-11-06 rgd  ticket AP-2231  added WS-RSV-SEAT-IX, needed
001160*                 as a seat-number subscript while releasing an
001170*                 expired reservation's seats one at a time
001200*-------------------------------------------------------------

001300 01  WS-RESERVATION-CONTROL.
001400     05  WS-RESERVATION-COUNT          PIC S9(4)    COMP VALUE 0.
001500     05  WS-RESERVATION-IX             PIC S9(4)    COMP VALUE 0.
001600     05  WS-NEXT-RESERVATION-SEQ       PIC S9(9)    COMP-3 VALUE 0.
001650     05  WS-RSV-SEAT-IX                PIC S9(2)    COMP VALUE 0.
001700     05  FILLER                        PIC X(10).

001800 01  WS-RESERVATION-TABLE.
001900     05  WS-RESERVATION-ENTRY OCCURS 500 TIMES
002000                             INDEXED BY WS-RES-INDX.
002100         10  RSV-RES-ID                PIC X(12).
002200         10  RSV-SHOW-ID               PIC X(10).
002300         10  RSV-USER-ID               PIC X(10).
002400         10  RSV-SEAT-COUNT            PIC S9(2)    COMP-3.
002500         10  RSV-SEAT-NUMBERS OCCURS 10 TIMES
002600                                       PIC X(04).
002700         10  RSV-CREATED-TS            PIC X(14).
002800         10  RSV-EXPIRY-TS             PIC X(14).
002900         10  RSV-IN-USE                PIC X(01) VALUE "N".
003000             88  RSV-SLOT-IN-USE       VALUE "Y".
003100         10  FILLER                    PIC X(15).
