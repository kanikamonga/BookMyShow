000100*-------------------------------------------------------------
000200* SLSHWTOT.CBL
000300*-------------------------------------------------------------
000400*   FILE-CONTROL entry for the show-totals work file.  This
000500*   is the hand-off between SEAT-RESERVATION-BATCH (writer,
000600*   one row per resident show plus a trailing "TOTAL" row at
000700*   end of run) and SEAT-AVAILABILITY-REPORT (reader, prints
000800*   SUMMARY-REPORT straight through in the order written - no
000900*   SORT, so the "TOTAL" row can't float out of last place).
001000*-------------------------------------------------------------
001100* 2025-11-03 rgd  ticket AP-2231  first cut
001150* 2025-11-09 rgd  ticket AP-2231  dropped the SORT this shop's
001160*                 earlier work-file hand-offs used - this file
001170*                 only ever needs one pass
001200*-------------------------------------------------------------

001300    SELECT SHOW-TOTALS-FILE
001400           ASSIGN TO "SHOWTOTS"
001500           ORGANIZATION IS LINE SEQUENTIAL
001600           FILE STATUS IS SHOWTOTS-STATUS.
