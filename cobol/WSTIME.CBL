000100*-------------------------------------------------------------
000200* WSTIME.CBL
000300*-------------------------------------------------------------
000400*    WORKING-STORAGE to be used by PL-TIMESTAMP-MATH.CBL
000500*    (adapted from this shop's earlier calendar-math working
000600*    storage - same leap-year idea, now adding minutes to a
000700*    YYYYMMDDHHMMSS reservation timestamp instead of
000800*    validating an operator-keyed date)
000900*-------------------------------------------------------------
001000*    Variables that will be received from the calling
001100*    paragraph:
001200*
001300*       WSTM-IN-TIMESTAMP     ---  timestamp to add minutes to
001400*                                  (format CCYYMMDDHHMMSS)
001500*       WSTM-MINUTES-TO-ADD   ---  minutes to add (0-999)
001600*
001700*    Variables used by the "is-after" compare entry:
001800*
001900*       WSTM-COMPARE-LEFT     ---  the "now" timestamp
002000*       WSTM-COMPARE-RIGHT    ---  the timestamp being tested
002100*-------------------------------------------------------------
002200*    Variable returned to the calling paragraph:
002300*
002400*        WSTM-OUT-TIMESTAMP (format CCYYMMDDHHMMSS)
002500*        W-WSTM-IS-AFTER     ("Y" if LEFT is strictly after
002600*                             RIGHT, per BUSINESS RULE 1 -
002700*                             exactly-at-expiry is NOT after)
002800*-------------------------------------------------------------
002900* 2025-11-03 rgd  ticket AP-2231  first cut, adapted from this
003000*                 shop's earlier leap-year table working storage
003100*-------------------------------------------------------------

003200 01  WSTM-WORK-TIMESTAMP           PIC 9(14).
003300 01  FILLER REDEFINES WSTM-WORK-TIMESTAMP.
003400     05  WSTM-CCYY                 PIC 9(04).
003500     05  WSTM-MM                   PIC 9(02).
003600     05  WSTM-DD                   PIC 9(02).
003700     05  WSTM-HH                   PIC 9(02).
003800     05  WSTM-MN                   PIC 9(02).
003900     05  WSTM-SS                   PIC 9(02).

004000 01  WSTM-MATRIX.
004100     02  WSTM-TABLE-MONTH OCCURS 12 TIMES.
004200         05  WSTM-TABLE-MONTH-DAYS PIC 99.

004300 77  WSTM-LEAP-YEAR-REMAINDER      PIC 999.
004400 77  WSTM-LEAP-YEAR-DUMMY-QUO      PIC 9999.
004500 77  WSTM-DAYS-IN-MONTH            PIC 99.

004600*---------- Values received from calling paragraph
004700 77  WSTM-IN-TIMESTAMP             PIC X(14).
004800 77  WSTM-MINUTES-TO-ADD           PIC 9(03).
004900 77  WSTM-COMPARE-LEFT             PIC X(14).
005000 77  WSTM-COMPARE-RIGHT            PIC X(14).

005100*---------- Values returned to calling paragraph
005200 77  WSTM-OUT-TIMESTAMP            PIC X(14).

005300 01  W-WSTM-IS-AFTER               PIC X.
005400     88  WSTM-IS-AFTER             VALUE "Y".
