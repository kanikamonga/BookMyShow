000100*-------------------------------------------------------------
000200* PL-LOOK-FOR-TOTALS-RECORD.CBL
000300*-------------------------------------------------------------
000400*   Sequential search of WS-SHOW-TOTALS-TABLE by STT-SHOW-ID,
000500*   plus a get-or-add wrapper - the first "C" transaction (or
000600*   end-of-run scan) for a show adds its totals row on the
000700*   fly, same idea as WS-SHOW-TABLE growing as shows are read.
000800*   Caller loads WS-SEARCH-SHOW-ID first.  Sets WS-FOUND-SW
000900*   and, when found (or newly added), WS-TOTALS-IX.
001000*-------------------------------------------------------------
001100* 2025-11-09 rgd  ticket AP-2231  first cut
001200*-------------------------------------------------------------

001300 9400-LOOK-FOR-TOTALS-RECORD.

001400     MOVE "N"                     TO WS-FOUND-SW.
001500     MOVE ZERO                    TO WS-TOTALS-IX.
001600     SET WS-TOT-INDX              TO 1.

001700 9400-LOOK-FOR-TOTALS-RECORD-LOOP.

001800     IF WS-TOT-INDX > WS-TOTALS-COUNT
001900        GO TO 9400-EXIT.

002000     IF STT-SHOW-ID (WS-TOT-INDX) EQUAL WS-SEARCH-SHOW-ID
002100        MOVE "Y"                  TO WS-FOUND-SW
002200        SET WS-TOTALS-IX          TO WS-TOT-INDX
002300        GO TO 9400-EXIT.

002400     SET WS-TOT-INDX UP BY 1.
002500     GO TO 9400-LOOK-FOR-TOTALS-RECORD-LOOP.

002600 9400-EXIT.
002700     EXIT.

002800 9410-GET-OR-ADD-TOTALS-RECORD.

002900     PERFORM 9400-LOOK-FOR-TOTALS-RECORD THRU 9400-EXIT.

003000     IF NOT WS-FOUND
003100        ADD 1                     TO WS-TOTALS-COUNT
003200        SET WS-TOTALS-IX          TO WS-TOTALS-COUNT
003300        SET WS-TOT-INDX           TO WS-TOTALS-COUNT
003400        MOVE WS-SEARCH-SHOW-ID    TO STT-SHOW-ID (WS-TOTALS-IX)
003500        MOVE ZERO                 TO STT-SEATS-AVAILABLE (WS-TOTALS-IX)
003600        MOVE ZERO                 TO STT-SEATS-RESERVED (WS-TOTALS-IX)
003700        MOVE ZERO                 TO STT-SEATS-BOOKED (WS-TOTALS-IX)
003800        MOVE ZERO                 TO STT-BOOKINGS-CONFIRMED (WS-TOTALS-IX)
003900        MOVE ZERO                 TO STT-PAYMENTS-FAILED (WS-TOTALS-IX)
004000        MOVE ZERO                 TO STT-TOTAL-REVENUE (WS-TOTALS-IX).

004100 9410-EXIT.
004200     EXIT.
