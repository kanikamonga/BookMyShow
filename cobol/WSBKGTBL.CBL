000100*-------------------------------------------------------------
000200* WSBKGTBL.CBL
000300*-------------------------------------------------------------
000400*   Resident booking table - lets a later "X" (cancel) or "N"
000500*   (confirm status) transaction find a booking made earlier
000600*   in the same run.  BOOKINGS-FILE itself is write-only/
000700*   append-only (see FDBOOK.CBL); this table is the thing that
000800*   actually gets looked up and mutated, and every mutation is
000900*   re-flushed to BOOKINGS-FILE as a fresh ledger row.
001000*-------------------------------------------------------------
001100* 2025-11-03 rgd  ticket AP-2231  first cut - 500 resident
001200*                 bookings
001300*-------------------------------------------------------------

001400 01  WS-BOOKING-CONTROL.
001500     05  WS-BOOKING-COUNT              PIC S9(4)    COMP VALUE 0.
001600     05  WS-BOOKING-IX                 PIC S9(4)    COMP VALUE 0.
001700     05  WS-NEXT-BOOKING-SEQ           PIC S9(9)    COMP-3 VALUE 0.
001800     05  FILLER                        PIC X(10).

001900 01  WS-BOOKING-TABLE.
002000     05  WS-BOOKING-ENTRY OCCURS 500 TIMES
002100                         INDEXED BY WS-BKG-INDX.
002200         10  WBK-BKG-ID                PIC X(12).
002300         10  WBK-USER-ID               PIC X(10).
002400         10  WBK-SHOW-ID               PIC X(10).
002500         10  WBK-SEAT-COUNT            PIC S9(2)    COMP-3.
002600         10  WBK-SEAT-NUMBERS OCCURS 10 TIMES
002700                                       PIC X(04).
002800         10  WBK-TOTAL-AMOUNT          PIC S9(7)V99 COMP-3.
002900         10  WBK-STATUS                PIC X(01).
003000             88  WBK-IS-PENDING        VALUE "P".
003100             88  WBK-IS-CONFIRMED      VALUE "C".
003200             88  WBK-IS-CANCELLED      VALUE "X".
003300         10  WBK-PAYMENT-METHOD        PIC X(01).
003400         10  WBK-PAYMENT-STATUS        PIC X(01).
003500         10  FILLER                    PIC X(11).
