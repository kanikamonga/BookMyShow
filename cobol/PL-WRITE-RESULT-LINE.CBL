000100*-------------------------------------------------------------
000200* PL-WRITE-RESULT-LINE.CBL
000300*-------------------------------------------------------------
000400*   FILES: RESULTS-FILE - one line per input TRANSACTION,
000500*   carrying whatever outcome the dispatch paragraph for its
000600*   TX-TYPE left in RS-OUTCOME-CODE/RS-RES-OR-BKG-ID/
000700*   RS-PAYMENT-ID/RS-REASON-TEXT, so the run can be reconciled
000800*   against the input queue afterward.
000900*-------------------------------------------------------------
001000* 2025-11-09 rgd  ticket AP-2231  first cut
001100*-------------------------------------------------------------

001200 6000-WRITE-RESULT-LINE.

001300     MOVE TX-TYPE                   TO RS-TX-TYPE.
001400     MOVE TX-SHOW-ID                TO RS-SHOW-ID.
001500     MOVE TX-USER-ID                TO RS-USER-ID.

001600     WRITE RESULT-RECORD.

001700 6000-EXIT.
001800     EXIT.
