000100*-------------------------------------------------------------
000200* PL-LOAD-SHOW-SEATS.CBL
000300*-------------------------------------------------------------
000400*   BATCH FLOW step 1 - reads SHOW-SEATS-FILE once at the
000500*   start of the run and folds every SHOW header row and its
000600*   following SEAT detail rows into WS-SHOW-TABLE.  A show is
000700*   never re-read after this - all of BATCH FLOW steps 2-6
000800*   work off the resident table.
000900*-------------------------------------------------------------
001000* 2025-11-04 rgd  ticket AP-2231  first cut
001050* 2025-11-26 rgd  ticket AP-2276  abend with a message and
001060*                 non-zero RETURN-CODE instead of subscripting
001070*                 past WS-SHOW-TABLE/SHW-SEAT-TABLE when the
001080*                 input carries more shows or seats than the
001090*                 resident table can hold (25 shows, 200 seats)
001100*-------------------------------------------------------------

001200 3000-LOAD-SHOW-SEATS.

001300     MOVE ZERO                    TO WS-SHOW-COUNT.
001400     PERFORM 3010-READ-SHOW-SEATS-FILE THRU 3010-EXIT.
001500     PERFORM 3020-LOAD-ONE-GROUP THRU 3020-EXIT
001600                                  UNTIL EOF-SHOW-SEATS.

001700 3000-EXIT.
001800     EXIT.

001900 3010-READ-SHOW-SEATS-FILE.

002000     READ SHOW-SEATS-FILE
002100         AT END
002200            MOVE "Y"              TO WS-EOF-SHOW-SEATS-SW.

002300 3010-EXIT.
002400     EXIT.

002500 3020-LOAD-ONE-GROUP.

002600     IF NOT SS-SHOW-HEADER-ROW
002700        DISPLAY "PL-LOAD-SHOW-SEATS: EXPECTED A SHOW HEADER "
002800                "ROW, GOT " SS-RECORD-TYPE
002900        MOVE "Y"                  TO WS-EOF-SHOW-SEATS-SW
003000        GO TO 3020-EXIT.

003100     ADD 1                        TO WS-SHOW-COUNT.

003110     IF WS-SHOW-COUNT > 25
003120        DISPLAY "PL-LOAD-SHOW-SEATS: SHOW-SEATS-FILE CARRIES "
003130                "MORE THAN 25 SHOWS - WS-SHOW-TABLE CAPACITY "
003140                "EXCEEDED"
003150        MOVE 16                  TO RETURN-CODE
003160        STOP RUN.

003200     SET WS-SHOW-INDX             TO WS-SHOW-COUNT.

003300     MOVE SSH-SHOW-ID             TO SHW-SHOW-ID (WS-SHOW-INDX).
003400     MOVE SSH-SHOW-PRICE          TO SHW-SHOW-PRICE (WS-SHOW-INDX).
003500     MOVE SSH-SHOW-SEAT-COUNT     TO SHW-SEAT-COUNT (WS-SHOW-INDX).

003510     IF SHW-SEAT-COUNT (WS-SHOW-INDX) > 200
003520        DISPLAY "PL-LOAD-SHOW-SEATS: SHOW " SSH-SHOW-ID
003530                " CARRIES MORE THAN 200 SEATS - "
003540                "SHW-SEAT-TABLE CAPACITY EXCEEDED"
003550        MOVE 16                  TO RETURN-CODE
003560        STOP RUN.

003600     MOVE "N"                     TO SHW-LOCK-FLAG (WS-SHOW-INDX).
003700     MOVE SPACE                   TO SHW-LOCK-OWNER-TX (WS-SHOW-INDX).

003800     SET WS-SEAT-INDX             TO 1.
003900     PERFORM 3030-READ-SHOW-SEATS-FILE THRU 3030-EXIT.
004000     PERFORM 3040-LOAD-ONE-SEAT THRU 3040-EXIT
004100         UNTIL EOF-SHOW-SEATS
004200            OR SS-SHOW-HEADER-ROW
004300            OR WS-SEAT-INDX > SHW-SEAT-COUNT (WS-SHOW-INDX).

004400 3020-EXIT.
004500     EXIT.

004600 3030-READ-SHOW-SEATS-FILE.

004700     READ SHOW-SEATS-FILE
004800         AT END
004900            MOVE "Y"              TO WS-EOF-SHOW-SEATS-SW.

005000 3030-EXIT.
005100     EXIT.

005200 3040-LOAD-ONE-SEAT.

005300     MOVE SSD-SEAT-NUMBER         TO
005400              SEA-SEAT-NUMBER (WS-SHOW-INDX WS-SEAT-INDX).
005500     MOVE SSD-SEAT-CATEGORY-PRICE TO
005600              SEA-SEAT-CATEGORY-PRICE (WS-SHOW-INDX WS-SEAT-INDX).
005700     MOVE SSD-SEAT-STATUS         TO
005800              SEA-SEAT-STATUS (WS-SHOW-INDX WS-SEAT-INDX).
005900     MOVE SPACES                  TO
006000              SEA-RESERVED-BY-RES-ID (WS-SHOW-INDX WS-SEAT-INDX).

006100     SET WS-SEAT-INDX UP BY 1.
006200     PERFORM 3030-READ-SHOW-SEATS-FILE THRU 3030-EXIT.

006300 3040-EXIT.
006400     EXIT.
