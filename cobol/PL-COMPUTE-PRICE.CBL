000100*-------------------------------------------------------------
000200* PL-COMPUTE-PRICE.CBL
000300*-------------------------------------------------------------
000400*   BUSINESS RULE 5 - price = sum of each held seat's own
000500*   category price, plus the show's flat SHW-SHOW-PRICE
000600*   surcharge applied once per seat.  No proration, no tax, no
000700*   discount.  COMPUTE ... ROUNDED on the COMP-3 fields rounds
000800*   HALF-UP (the COBOL default) rather than truncating.
001100*
001200*   Caller sets WS-SHOW-IX and WS-RESERVATION-IX to the
001300*   reservation being confirmed before PERFORM'ing
001400*   5100-COMPUTE-PRICE-FOR-RESERVATION.  Answer comes back in
001500*   WS-COMPUTED-PRICE (WSPAYMNT.CBL).
001600*-------------------------------------------------------------
001700* 2025-11-07 rgd  ticket AP-2231  first cut
001800* 2025-11-12 rgd  ticket AP-2247  fixed price formula - was
001900*                 only summing seat category prices, missed
002000*                 the per-seat show-price surcharge (BUSINESS
002100*                 RULE 5 second term)
002200*-------------------------------------------------------------

002300 5100-COMPUTE-PRICE-FOR-RESERVATION.

002400     MOVE ZERO                     TO WS-COMPUTED-PRICE.
002500     MOVE 1                        TO WS-RSV-SEAT-IX.
002600     PERFORM 5110-ADD-ONE-SEAT-PRICE THRU 5110-EXIT
002700            UNTIL WS-RSV-SEAT-IX >
002800                        RSV-SEAT-COUNT (WS-RESERVATION-IX).

002900     COMPUTE WS-COMPUTED-PRICE ROUNDED =
003000              WS-COMPUTED-PRICE +
003100              (SHW-SHOW-PRICE (WS-SHOW-IX) *
003200                        RSV-SEAT-COUNT (WS-RESERVATION-IX)).

003300 5100-EXIT.
003400     EXIT.

003500 5110-ADD-ONE-SEAT-PRICE.

003600     MOVE RSV-SEAT-NUMBERS (WS-RESERVATION-IX WS-RSV-SEAT-IX)
003700                                  TO WS-SEARCH-SEAT-NUMBER.
003800     PERFORM 9100-LOOK-FOR-SEAT-RECORD THRU 9100-EXIT.

003900     IF WS-FOUND
004000        ADD SEA-SEAT-CATEGORY-PRICE (WS-SHOW-IX WS-SEAT-IX)
004100                                  TO WS-COMPUTED-PRICE.

004200     ADD 1                         TO WS-RSV-SEAT-IX.

004300 5110-EXIT.
004400     EXIT.
