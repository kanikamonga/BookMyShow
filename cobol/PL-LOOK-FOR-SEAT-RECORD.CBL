000100*-------------------------------------------------------------
000200* PL-LOOK-FOR-SEAT-RECORD.CBL
000300*-------------------------------------------------------------
000400*   Sequential search of SHW-SEAT-TABLE (WS-SHOW-IX) by
000500*   SEA-SEAT-NUMBER.  Caller sets WS-SHOW-IX and
000600*   WS-SEARCH-SEAT-NUMBER first.  Sets WS-FOUND-SW and, when
000700*   found, WS-SEAT-IX.
000800*-------------------------------------------------------------
000900* 2025-11-04 rgd  ticket AP-2231  first cut
001000*-------------------------------------------------------------

001100 9100-LOOK-FOR-SEAT-RECORD.

001200     MOVE "N"                     TO WS-FOUND-SW.
001300     MOVE ZERO                    TO WS-SEAT-IX.
001400     SET WS-SEAT-INDX             TO 1.

001500 9100-LOOK-FOR-SEAT-RECORD-LOOP.

001600     IF WS-SEAT-INDX > SHW-SEAT-COUNT (WS-SHOW-IX)
001700        GO TO 9100-EXIT.

001800     IF SEA-SEAT-NUMBER (WS-SHOW-IX WS-SEAT-INDX)
001900                    EQUAL WS-SEARCH-SEAT-NUMBER
002000        MOVE "Y"                  TO WS-FOUND-SW
002100        SET WS-SEAT-IX            TO WS-SEAT-INDX
002200        GO TO 9100-EXIT.

002300     SET WS-SEAT-INDX UP BY 1.
002400     GO TO 9100-LOOK-FOR-SEAT-RECORD-LOOP.

002500 9100-EXIT.
002600     EXIT.
