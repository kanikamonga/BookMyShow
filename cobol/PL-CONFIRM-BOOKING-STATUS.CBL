000100*-------------------------------------------------------------
000200* PL-CONFIRM-BOOKING-STATUS.CBL
000300*-------------------------------------------------------------
000400*   BATCH FLOW note - a separate PENDING -> CONFIRMED status
000500*   transition, independent of payment (payment already settled
000600*   back when the booking was first confirmed).  Modeled as
000700*   TX-TYPE "N" (coNfirm-status, distinct from "C" - see the
000800*   2025-11-19 FDTRANS.CBL change log entry).  A booking that is
000900*   not currently PENDING (not found, already CONFIRMED, or
001000*   CANCELLED) is a silent no-op, same rule as cancel.
001100*
001200*   Re-uses 5340-WRITE-BOOKING-RECORD (PL-CONFIRM-BOOKING.CBL)
001300*   to append the CONFIRMED row.
001400*-------------------------------------------------------------
001500* 2025-11-08 rgd  ticket AP-2231  first cut
001600*-------------------------------------------------------------

001700 5600-CONFIRM-BOOKING-STATUS.

001800     MOVE TX-RES-OR-BKG-ID          TO WS-SEARCH-BKG-ID.
001900     PERFORM 9300-LOOK-FOR-BOOKING-RECORD THRU 9300-EXIT.

002000     IF NOT WS-FOUND
002100        MOVE "0"                    TO RS-OUTCOME-CODE
002200        MOVE "BOOKING NOT FOUND"    TO RS-REASON-TEXT
002300        GO TO 5600-EXIT.

002400     IF NOT WBK-IS-PENDING (WS-BOOKING-IX)
002500        MOVE "0"                    TO RS-OUTCOME-CODE
002600        MOVE "BOOKING NOT PENDING - CONFIRM-STATUS IGNORED"
002700                                    TO RS-REASON-TEXT
002800        GO TO 5600-EXIT.

002900     MOVE "C"                       TO WBK-STATUS (WS-BOOKING-IX).
003000     PERFORM 5340-WRITE-BOOKING-RECORD THRU 5340-EXIT.

003100     MOVE "N"                       TO RS-OUTCOME-CODE.
003200     MOVE WBK-BKG-ID (WS-BOOKING-IX) TO RS-RES-OR-BKG-ID.
003300     MOVE SPACES                    TO RS-REASON-TEXT.

003400 5600-EXIT.
003500     EXIT.
