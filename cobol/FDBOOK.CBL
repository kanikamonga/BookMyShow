000100*-------------------------------------------------------------
000200* FDBOOK.CBL
000300*-------------------------------------------------------------
000400*   Record for BOOKINGS-FILE, the booking ledger.  Written
000500*   once when a confirm ("C") turns into a paid booking, and
000600*   again (a fresh row, this file is append-only) whenever a
000700*   later "X" or "N" transaction changes that booking's
000800*   status.
000900*-------------------------------------------------------------
001000* 2025-11-03 rgd  ticket AP-2231  first cut
001100*-------------------------------------------------------------

001200 FD  BOOKINGS-FILE
001300     LABEL RECORDS ARE STANDARD.

001400 01  BOOKING-RECORD.
001500     05  BKG-ID                        PIC X(12).
001600     05  BKG-USER-ID                   PIC X(10).
001700     05  BKG-SHOW-ID                   PIC X(10).
001800     05  BKG-SEAT-COUNT                PIC S9(2)    COMP-3.
001900     05  BKG-SEAT-NUMBERS OCCURS 10 TIMES
002000                                       PIC X(04).
002100     05  BKG-TOTAL-AMOUNT              PIC S9(7)V99 COMP-3.
002200     05  BKG-STATUS                    PIC X(01).
002300         88  BKG-IS-PENDING            VALUE "P".
002400         88  BKG-IS-CONFIRMED          VALUE "C".
002500         88  BKG-IS-CANCELLED          VALUE "X".
002600     05  BKG-PAYMENT-METHOD            PIC X(01).
002700     05  BKG-PAYMENT-STATUS            PIC X(01).
002800         88  BKG-PAYMENT-SUCCESSFUL    VALUE "S".
002900         88  BKG-PAYMENT-FAILED        VALUE "F".
003000     05  FILLER                        PIC X(11).
