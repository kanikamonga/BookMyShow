000100*-------------------------------------------------------------
000200* SLSHOW.CBL
000300*-------------------------------------------------------------
000400*   FILE-CONTROL entry for the show/seat inventory file.
000500*   One SHOW header row followed by its SEAT detail rows,
000600*   read once at the start of the run into WS-SHOW-TABLE
000700*   (see WSSHOWTB.CBL and PL-LOAD-SHOW-SEATS.CBL).
000800*-------------------------------------------------------------
000900* 2025-11-03 rgd  ticket AP-2231  first cut for the booking
001000*                 settlement run
001100*-------------------------------------------------------------

001200    SELECT SHOW-SEATS-FILE
001300           ASSIGN TO "SHOWSEAT"
001400           ORGANIZATION IS LINE SEQUENTIAL
001500           FILE STATUS IS SHOWSEAT-STATUS.
