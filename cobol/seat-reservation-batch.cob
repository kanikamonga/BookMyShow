000100 IDENTIFICATION DIVISION.
000200*-------------------------------------------------------------
000300 PROGRAM-ID.    SEAT-RESERVATION-BATCH.
000400 AUTHOR.        R G DUNCAN.
000500 INSTALLATION.  METRO BOX OFFICE SYSTEMS - DATA PROCESSING.
000600 DATE-WRITTEN.  03/16/1987.
000700 DATE-COMPILED.
000800 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000900*-------------------------------------------------------------
001000*   Nightly settlement run against the box-office reservation
001100*   ledger.  Loads the show/seat inventory, drains the day's
001200*   RESERVE / CONFIRM / CANCEL / RELEASE / CONFIRM-STATUS
001300*   transaction queue against it one row at a time, writes the
001400*   booking ledger and a per-transaction result line, then
001500*   hands the per-show totals off to SEAT-AVAILABILITY-REPORT.
001600*-------------------------------------------------------------
001700*                       C H A N G E   L O G
001800*-------------------------------------------------------------
001900* 03/16/87  RGD   ORIGINAL - RESERVATION LEDGER SETTLEMENT RUN
002000*                 FOR THE BOX-OFFICE ADVANCE-SALE WINDOW
002100* 09/02/87  RGD   ADDED WILL-CALL HOLD EXPIRY SWEEP
002200* 04/11/88  TML   FIXED ROUNDING ON THE NIGHTLY REVENUE ACCUM
002300* 01/23/89  RGD   WILL-CALL HOLD WINDOW CHANGED FROM 15 MIN TO
002400*                 30 MIN PER BOX OFFICE MANAGER REQUEST
002500* 07/14/90  TML   ADDED SEAT-CATEGORY PRICING (PREV. FLAT RATE
002600*                 PER SHOW ONLY)
002700* 11/05/91  RGD   CONVERTED HOLD/RELEASE FROM OPERATOR-KEYED
002800*                 CRT SCREENS TO A BATCH TRANSACTION QUEUE
002900* 06/02/93  TML   ADDED CANCELLATION LEDGER ENTRY (PREV. THE
003000*                 CANCELLED VOUCHER WAS SIMPLY VOIDED, NO
003100*                 AUDIT TRAIL)
003200* 02/18/95  RGD   WIDENED SHOW-ID FROM 6 TO 10 BYTES - RAN OUT
003300*                 OF ROOM WHEN THE ROAD-SHOW SERIES STARTED
003400* 08/09/97  TML   ADDED PAYMENT-METHOD CODE TO THE LEDGER ROW
003500* 10/06/98  RGD   Y2K REMEDIATION - WIDENED ALL LEDGER AND
003600*                 TRANSACTION DATE FIELDS TO 4-DIGIT CENTURY;
003700*                 RE-DERIVED THE LEAP-YEAR TABLE OFF THE FULL
003800*                 CCYY INSTEAD OF THE 2-DIGIT YY
003900* 03/30/99  RGD   Y2K - RE-RAN FULL REGRESSION AGAINST THE
004000*                 01/01/2000 TEST DECK, NO FURTHER FINDINGS
004100* 05/17/02  TML   MOVED THE END-OF-RUN REVENUE REPORT INTO ITS
004200*                 OWN COMPILE UNIT SO PRINTER-FILE CHANGES
004300*                 STOP FORCING A RECOMPILE OF THE SETTLEMENT
004400*                 LOGIC ITSELF
004500* 04/25/08  RGD   RETIRED THE WILL-CALL HOLD MODEL
004600* 11/03/25  RGD   TICKET AP-2231 - FULL REWRITE OF THE HOLD/
004700*                 SETTLEMENT LOGIC FOR THE NEW ONLINE SEAT-
004800*                 RESERVATION FRONT END; PROGRAM-ID AND LEDGER
004900*                 FILES CARRIED FORWARD, EVERYTHING ELSE BELOW
005000*                 THIS ENTRY IS THE REWRITE
005100* 11/09/25  RGD   TICKET AP-2231 - ADDED THE PER-SHOW RUNNING
005200*                 TOTALS HAND-OFF TO SEAT-AVAILABILITY-REPORT
005300* 11/19/25  RGD   TICKET AP-2260 - CONFIRM-BOOKING-STATUS SPLIT
005400*                 OUT TO ITS OWN TX-TYPE "N"
005500* 11/20/25  RGD   TICKET AP-2231 - FILE STATUS FIELDS PULLED
005600*                 INTO THEIR OWN WSFILEST.CBL, CHECKED AFTER
005700*                 EVERY OPEN/CLOSE BELOW
005800*-------------------------------------------------------------

005900 ENVIRONMENT DIVISION.

006000 CONFIGURATION SECTION.

006100 SPECIAL-NAMES.
006200     CLASS SEAT-NUMBER-CLASS IS "0" THRU "9"
006300     UPSI-0 ON  STATUS IS WS-DEBUG-TRACE-ON
006400              OFF STATUS IS WS-DEBUG-TRACE-OFF.

006500 INPUT-OUTPUT SECTION.
006600     FILE-CONTROL.

006700         COPY "SLSHOW.CBL".
006800         COPY "SLTRANS.CBL".
006900         COPY "SLBOOK.CBL".
007000         COPY "SLRESULT.CBL".
007100         COPY "SLSHWTOT.CBL".

007200 DATA DIVISION.

007300     FILE SECTION.

007400         COPY "FDSHOW.CBL".
007500         COPY "FDTRANS.CBL".
007600         COPY "FDBOOK.CBL".
007700         COPY "FDRESULT.CBL".
007800         COPY "FDSHWTOT.CBL".

007900     WORKING-STORAGE SECTION.

008000         COPY "WSSHOWTB.CBL".
008100         COPY "WSRESTBL.CBL".
008200         COPY "WSBKGTBL.CBL".
008300         COPY "WSPAYMNT.CBL".
008400         COPY "WSTIME.CBL".
008500         COPY "WSSHWTOT.CBL".
008600         COPY "WSFILEST.CBL".
008700*-------------------------------------------------------------

008800 PROCEDURE DIVISION.

008900     OPEN INPUT  SHOW-SEATS-FILE.
009000     IF NOT SHOWSEAT-OK
009100        DISPLAY "SEAT-RESERVATION-BATCH: OPEN SHOWSEAT FAILED "
009200                "STATUS " SHOWSEAT-STATUS
009300        MOVE 16                     TO RETURN-CODE
009400        STOP RUN.

009500     OPEN INPUT  TRANSACTIONS-FILE.
009600     OPEN OUTPUT BOOKINGS-FILE.
009700     OPEN OUTPUT RESULTS-FILE.
009800     OPEN OUTPUT SHOW-TOTALS-FILE.

009900     PERFORM 3000-LOAD-SHOW-SEATS THRU 3000-EXIT.

010000     IF WS-DEBUG-TRACE-ON
010100        DISPLAY "SEAT-RESERVATION-BATCH: " WS-SHOW-COUNT
010200                " SHOWS LOADED".

010300     PERFORM 1010-READ-TRANSACTIONS-FILE THRU 1010-EXIT.
010400     PERFORM 1020-PROCESS-ONE-TRANSACTION THRU 1020-EXIT
010500            UNTIL EOF-TRANSACTIONS.

010600     PERFORM 6100-BUILD-SHOW-TOTALS THRU 6100-EXIT.

010700     CLOSE SHOW-SEATS-FILE.
010800     CLOSE TRANSACTIONS-FILE.
010900     CLOSE BOOKINGS-FILE.
011000     CLOSE RESULTS-FILE.
011100     CLOSE SHOW-TOTALS-FILE.

011200     CALL "seat-availability-report".

011300     EXIT PROGRAM.

011400     STOP RUN.
011500*-------------------------------------------------------------

011600 1010-READ-TRANSACTIONS-FILE.

011700     READ TRANSACTIONS-FILE
011800         AT END
011900            MOVE "Y"                 TO WS-EOF-TRANSACTIONS-SW.

012000 1010-EXIT.
012100     EXIT.

012200 1020-PROCESS-ONE-TRANSACTION.

012300*    2025-11-03 rgd  ticket AP-2231 - one TX-TYPE code drives
012400*    exactly one of the 5xxx settlement paragraphs; RESULT-
012500*    RECORD is cleared first so a stale RS-PAYMENT-ID from an
012600*    earlier "C" can't leak onto a later "R"/"X"/"L"/"N" line.

012700     MOVE SPACES                    TO RESULT-RECORD.
012800     MOVE TX-TIMESTAMP              TO WS-LAST-TX-TIMESTAMP.

012900     IF TX-IS-RESERVE
013000        PERFORM 5000-RESERVE-SEATS THRU 5000-EXIT.

013100     IF TX-IS-CONFIRM
013200        PERFORM 5300-CONFIRM-BOOKING THRU 5300-EXIT.

013300     IF TX-IS-CANCEL
013400        PERFORM 5400-CANCEL-BOOKING THRU 5400-EXIT.

013500     IF TX-IS-RELEASE
013600        PERFORM 5500-RELEASE-RESERVATION THRU 5500-EXIT.

013700     IF TX-IS-CONFIRM-STATUS
013800        PERFORM 5600-CONFIRM-BOOKING-STATUS THRU 5600-EXIT.

013900     PERFORM 6000-WRITE-RESULT-LINE THRU 6000-EXIT.

014000     IF WS-DEBUG-TRACE-ON
014100        DISPLAY "TX " TX-TYPE " " TX-SHOW-ID " " TX-USER-ID
014200                " -> " RS-OUTCOME-CODE " " RS-RES-OR-BKG-ID.

014300     PERFORM 1010-READ-TRANSACTIONS-FILE THRU 1010-EXIT.

014400 1020-EXIT.
014500     EXIT.
014600*-------------------------------------------------------------

014700     COPY "PL-LOAD-SHOW-SEATS.CBL".
014800     COPY "PL-RESERVE-SEATS.CBL".
014900     COPY "PL-COMPUTE-PRICE.CBL".
015000     COPY "PL-PROCESS-PAYMENT.CBL".
015100     COPY "PL-CONFIRM-BOOKING.CBL".
015200     COPY "PL-CANCEL-BOOKING.CBL".
015300     COPY "PL-RELEASE-RESERVATION.CBL".
015400     COPY "PL-CONFIRM-BOOKING-STATUS.CBL".
015500     COPY "PL-WRITE-RESULT-LINE.CBL".
015600     COPY "PL-SHOW-TOTALS.CBL".
015700     COPY "PL-TIMESTAMP-MATH.CBL".
015800     COPY "PL-EXPIRE-RESERVATION.CBL".
015900     COPY "PL-LOOK-FOR-SHOW-RECORD.CBL".
016000     COPY "PL-LOOK-FOR-SEAT-RECORD.CBL".
016100     COPY "PL-LOOK-FOR-RESERVATION-RECORD.CBL".
016200     COPY "PL-LOOK-FOR-BOOKING-RECORD.CBL".
016300     COPY "PL-LOOK-FOR-TOTALS-RECORD.CBL".
016400*-------------------------------------------------------------
