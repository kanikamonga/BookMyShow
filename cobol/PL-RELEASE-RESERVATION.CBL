000100*-------------------------------------------------------------
000200* PL-RELEASE-RESERVATION.CBL
000300*-------------------------------------------------------------
000400*   BATCH FLOW step 3, TX-TYPE "L" - explicit release of a
000500*   reservation by id.
000600*   BUSINESS RULE 9 - every one of the reservation's seats that
001000*                     is currently RESERVED goes back to
001100*                     AVAILABLE, and the reservation record is
001200*                     deleted, regardless of expiry state - an
001300*                     explicit release works even on a
001400*                     not-yet-expired hold.  A missing
001500*                     reservation id is a no-op.
001600*-------------------------------------------------------------
001700* 2025-11-08 rgd  ticket AP-2231  first cut
001750* 2025-11-25 rgd  ticket AP-2275  acquire/release SHW-LOCK-FLAG
001760*                 around the seat release (BATCH FLOW steps 2/4)
001800*-------------------------------------------------------------

001900 5500-RELEASE-RESERVATION.

002000     MOVE TX-RES-OR-BKG-ID          TO WS-SEARCH-RES-ID.
002100     PERFORM 9200-LOOK-FOR-RESERVATION-RECORD THRU 9200-EXIT.

002200     IF NOT WS-FOUND
002300        MOVE "0"                    TO RS-OUTCOME-CODE
002400        MOVE "RESERVATION NOT FOUND - RELEASE IGNORED"
002500                                    TO RS-REASON-TEXT
002600        GO TO 5500-EXIT.

002700     MOVE RSV-SHOW-ID (WS-RESERVATION-IX) TO WS-SEARCH-SHOW-ID.
002800     PERFORM 9000-LOOK-FOR-SHOW-RECORD THRU 9000-EXIT.

002810     MOVE "Y"                       TO SHW-LOCK-FLAG (WS-SHOW-IX).
002820     MOVE TX-TYPE                   TO SHW-LOCK-OWNER-TX (WS-SHOW-IX).

002900     PERFORM 5510-RELEASE-RESERVED-SEATS THRU 5510-EXIT.
003000     MOVE "N"                       TO RSV-IN-USE (WS-RESERVATION-IX).

003050     MOVE "N"                       TO SHW-LOCK-FLAG (WS-SHOW-IX).
003060     MOVE SPACE                     TO SHW-LOCK-OWNER-TX (WS-SHOW-IX).

003100     MOVE "L"                       TO RS-OUTCOME-CODE.
003200     MOVE RSV-RES-ID (WS-RESERVATION-IX) TO RS-RES-OR-BKG-ID.
003300     MOVE SPACES                    TO RS-REASON-TEXT.

003400 5500-EXIT.
003500     EXIT.

003600 5510-RELEASE-RESERVED-SEATS.

003700     MOVE 1                         TO WS-RSV-SEAT-IX.
003800     PERFORM 5511-RELEASE-ONE-SEAT THRU 5511-EXIT
003900            UNTIL WS-RSV-SEAT-IX >
004000                        RSV-SEAT-COUNT (WS-RESERVATION-IX).

004100 5510-EXIT.
004200     EXIT.

004300 5511-RELEASE-ONE-SEAT.

004400     MOVE RSV-SEAT-NUMBERS (WS-RESERVATION-IX WS-RSV-SEAT-IX)
004500                                  TO WS-SEARCH-SEAT-NUMBER.
004600     PERFORM 9100-LOOK-FOR-SEAT-RECORD THRU 9100-EXIT.

004700     IF WS-FOUND
004800        IF SEA-RESERVED (WS-SHOW-IX WS-SEAT-IX)
004900           MOVE "A"                 TO
005000                    SEA-SEAT-STATUS (WS-SHOW-IX WS-SEAT-IX)
005100           MOVE SPACES              TO
005200                    SEA-RESERVED-BY-RES-ID (WS-SHOW-IX WS-SEAT-IX).

005300     ADD 1                          TO WS-RSV-SEAT-IX.

005400 5511-EXIT.
005500     EXIT.
