000100*-------------------------------------------------------------
000200* PL-CANCEL-BOOKING.CBL
000300*-------------------------------------------------------------
000400*   BATCH FLOW step 3, TX-TYPE "X" - cancel a booking.
000500*   BUSINESS RULE 7 - only a CONFIRMED booking can be
000600*                     cancelled; PENDING or already CANCELLED
000700*                     is a silent no-op by design, no error
000800*                     signaled.
000900*   BUSINESS RULE 8 - cancelling sets status CANCELLED and
001000*                     returns every one of its seats to
001100*                     AVAILABLE immediately, no TTL logic.
001200*
001300*   Re-uses 5340-WRITE-BOOKING-RECORD (PL-CONFIRM-BOOKING.CBL)
001400*   to append the updated row - BOOKINGS-FILE is append-only,
001500*   so a cancel writes a fresh CANCELLED row rather than
001600*   rewriting the original PENDING/CONFIRMED one.
001700*-------------------------------------------------------------
001800* 2025-11-08 rgd  ticket AP-2231  first cut
001850* 2025-11-25 rgd  ticket AP-2275  acquire/release SHW-LOCK-FLAG
001860*                 around the seat release (BATCH FLOW steps 2/4)
001900*-------------------------------------------------------------

002000 5400-CANCEL-BOOKING.

002100     MOVE TX-RES-OR-BKG-ID          TO WS-SEARCH-BKG-ID.
002200     PERFORM 9300-LOOK-FOR-BOOKING-RECORD THRU 9300-EXIT.

002300     IF NOT WS-FOUND
002400        MOVE "0"                    TO RS-OUTCOME-CODE
002500        MOVE "BOOKING NOT FOUND"    TO RS-REASON-TEXT
002600        GO TO 5400-EXIT.

002700     IF NOT WBK-IS-CONFIRMED (WS-BOOKING-IX)
002800        MOVE "0"                    TO RS-OUTCOME-CODE
002900        MOVE "BOOKING NOT CONFIRMED - CANCEL IGNORED"
003000                                    TO RS-REASON-TEXT
003100        GO TO 5400-EXIT.

003200     MOVE WBK-SHOW-ID (WS-BOOKING-IX) TO WS-SEARCH-SHOW-ID.
003300     PERFORM 9000-LOOK-FOR-SHOW-RECORD THRU 9000-EXIT.

003310     MOVE "Y"                       TO SHW-LOCK-FLAG (WS-SHOW-IX).
003320     MOVE TX-TYPE                   TO SHW-LOCK-OWNER-TX (WS-SHOW-IX).

003400     PERFORM 5410-RELEASE-BOOKING-SEATS THRU 5410-EXIT.
003500     MOVE "X"                       TO WBK-STATUS (WS-BOOKING-IX).
003600     PERFORM 5340-WRITE-BOOKING-RECORD THRU 5340-EXIT.

003650     MOVE "N"                       TO SHW-LOCK-FLAG (WS-SHOW-IX).
003660     MOVE SPACE                     TO SHW-LOCK-OWNER-TX (WS-SHOW-IX).

003700     MOVE "X"                       TO RS-OUTCOME-CODE.
003800     MOVE WBK-BKG-ID (WS-BOOKING-IX) TO RS-RES-OR-BKG-ID.
003900     MOVE SPACES                    TO RS-REASON-TEXT.

004000 5400-EXIT.
004100     EXIT.

004200 5410-RELEASE-BOOKING-SEATS.

004300     MOVE 1                         TO WS-RSV-SEAT-IX.
004400     PERFORM 5411-RELEASE-ONE-SEAT THRU 5411-EXIT
004500            UNTIL WS-RSV-SEAT-IX >
004600                        WBK-SEAT-COUNT (WS-BOOKING-IX).

004700 5410-EXIT.
004800     EXIT.

004900 5411-RELEASE-ONE-SEAT.

005000     MOVE WBK-SEAT-NUMBERS (WS-BOOKING-IX WS-RSV-SEAT-IX)
005100                                  TO WS-SEARCH-SEAT-NUMBER.
005200     PERFORM 9100-LOOK-FOR-SEAT-RECORD THRU 9100-EXIT.

005300     IF WS-FOUND
005400        MOVE "A"                    TO
005500                 SEA-SEAT-STATUS (WS-SHOW-IX WS-SEAT-IX)
005600        MOVE SPACES                 TO
005700                 SEA-RESERVED-BY-RES-ID (WS-SHOW-IX WS-SEAT-IX).

005800     ADD 1                          TO WS-RSV-SEAT-IX.

005900 5411-EXIT.
006000     EXIT.
