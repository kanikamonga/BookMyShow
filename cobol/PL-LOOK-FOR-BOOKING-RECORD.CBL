000100*-------------------------------------------------------------
000200* PL-LOOK-FOR-BOOKING-RECORD.CBL
000300*-------------------------------------------------------------
000400*   Sequential search of WS-BOOKING-TABLE by WBK-BKG-ID.
000500*   Caller loads WS-SEARCH-BKG-ID first.  Sets WS-FOUND-SW
000600*   and, when found, WS-BOOKING-IX.
000700*-------------------------------------------------------------
000800* 2025-11-04 rgd  ticket AP-2231  first cut
000900*-------------------------------------------------------------

001000 9300-LOOK-FOR-BOOKING-RECORD.

001100     MOVE "N"                     TO WS-FOUND-SW.
001200     MOVE ZERO                    TO WS-BOOKING-IX.
001300     SET WS-BKG-INDX              TO 1.

001400 9300-LOOK-FOR-BOOKING-RECORD-LOOP.

001500     IF WS-BKG-INDX > WS-BOOKING-COUNT
001600        GO TO 9300-EXIT.

001700     IF WBK-BKG-ID (WS-BKG-INDX) EQUAL WS-SEARCH-BKG-ID
001800        MOVE "Y"                  TO WS-FOUND-SW
001900        SET WS-BOOKING-IX         TO WS-BKG-INDX
002000        GO TO 9300-EXIT.

002100     SET WS-BKG-INDX UP BY 1.
002200     GO TO 9300-LOOK-FOR-BOOKING-RECORD-LOOP.

002300 9300-EXIT.
002400     EXIT.
