000100*-------------------------------------------------------------
000200* WSSHOWTB.CBL
000300*-------------------------------------------------------------
000400*   Resident show/seat inventory - one entry per show, each
000500*   carrying its own seat table.  Loaded once by
000600*   PL-LOAD-SHOW-SEATS.CBL, then mutated in place by the
000700*   reserve/confirm/cancel/release paragraphs.
000800*
000900*   SHW-LOCK-FLAG/SHW-LOCK-OWNER-TX carry a per-show lock so a
001000*   settlement run keeps the same guard a multi-terminal online
001100*   front end would need before touching a show's seats - a
001200*   batch run is serial, so nothing ever actually contends for
001300*   them (BUSINESS RULE 10).
001350*-------------------------------------------------------------
001400* 2025-11-03 rgd  ticket AP-2231  first cut - 25 resident
001500*                 shows, 200 seats per show
001600*-------------------------------------------------------------

001700 01  WS-SHOW-TABLE-CONTROL.
001800     05  WS-SHOW-COUNT                 PIC S9(4)    COMP VALUE 0.
001900     05  WS-SHOW-IX                    PIC S9(4)    COMP VALUE 0.
002000     05  WS-SEAT-IX                    PIC S9(4)    COMP VALUE 0.
002100     05  FILLER                        PIC X(10).

002200 01  WS-SHOW-TABLE.
002300     05  WS-SHOW-ENTRY OCCURS 25 TIMES
002400                       INDEXED BY WS-SHOW-INDX.
002500         10  SHW-SHOW-ID               PIC X(10).
002600         10  SHW-SHOW-PRICE            PIC S9(5)V99 COMP-3.
002700         10  SHW-SEAT-COUNT            PIC S9(4)    COMP-3.
002800         10  SHW-LOCK-FLAG             PIC X(01) VALUE "N".
002900             88  SHW-LOCKED            VALUE "Y".
003000         10  SHW-LOCK-OWNER-TX         PIC X(01) VALUE SPACE.
003100         10  SHW-SEAT-TABLE OCCURS 200 TIMES
003200                            INDEXED BY WS-SEAT-INDX.
003300             15  SEA-SEAT-NUMBER       PIC X(04).
003400             15  SEA-SEAT-CATEGORY-PRICE
003500                                       PIC S9(5)V99 COMP-3.
003600             15  SEA-SEAT-STATUS       PIC X(01).
003700                 88  SEA-AVAILABLE     VALUE "A".
003800                 88  SEA-RESERVED      VALUE "R".
003900                 88  SEA-BOOKED        VALUE "B".
004000             15  SEA-RESERVED-BY-RES-ID
004100                                       PIC X(12) VALUE SPACES.
004200         10  FILLER                    PIC X(20).
