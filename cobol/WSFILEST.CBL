000100*-------------------------------------------------------------
000200* WSFILEST.CBL
000300*-------------------------------------------------------------
000400*   FILE STATUS fields for the five files SEAT-RESERVATION-
000500*   BATCH has open at once.  Checked after each OPEN/CLOSE in
000600*   the main program; READs rely on AT END instead (see the
000700*   PL-*-LOAD/READ paragraphs).
000800*-------------------------------------------------------------
000900* 2025-11-20 rgd  ticket AP-2231  first cut - pulled these out
001000*                 of WSPAYMNT.CBL so the FILE STATUS fields
001100*                 live with the other run-control fields
001200*-------------------------------------------------------------

001300 01  WS-FILE-STATUS-AREA.
001400     05  SHOWSEAT-STATUS               PIC X(02).
001500         88  SHOWSEAT-OK               VALUE "00".
001600     05  SEATTRAN-STATUS               PIC X(02).
001700         88  SEATTRAN-OK               VALUE "00".
001800     05  BOOKLDGR-STATUS               PIC X(02).
001900         88  BOOKLDGR-OK               VALUE "00".
002000     05  SEATRSLT-STATUS               PIC X(02).
002100         88  SEATRSLT-OK               VALUE "00".
002200     05  SHOWTOTS-STATUS               PIC X(02).
002300         88  SHOWTOTS-OK               VALUE "00".
002400     05  FILLER                        PIC X(10).
