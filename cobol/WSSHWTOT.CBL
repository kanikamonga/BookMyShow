000100*-------------------------------------------------------------
000200* WSSHWTOT.CBL
000300*-------------------------------------------------------------
000400*   Resident per-show running totals - BATCH FLOW step 6.
000500*   STT-PAYMENTS-FAILED and STT-TOTAL-REVENUE/STT-BOOKINGS-
000600*   CONFIRMED are bumped in place as "C" transactions settle
000700*   (PL-CONFIRM-BOOKING.CBL); STT-SEATS-AVAILABLE/RESERVED/
000800*   BOOKED are filled once, at end of run, by counting final
000900*   seat status off WS-SHOW-TABLE (PL-SHOW-TOTALS.CBL) - a
001000*   read-only tally per BATCH FLOW step 5's availability-query
001100*   contract.
001200*-------------------------------------------------------------
001300* 2025-11-09 rgd  ticket AP-2231  first cut
001350* 2025-11-13 rgd  ticket AP-2231  added WS-LAST-TX-TIMESTAMP -
001360*                 the availability query at end of run has no
001370*                 live clock either, so it borrows the last
001380*                 TRANSACTIONS-FILE row's own TX-TIMESTAMP as
001390*                 "now" (BATCH FLOW step 5)
001400*-------------------------------------------------------------

001500 01  WS-SHOW-TOTALS-CONTROL.
001600     05  WS-TOTALS-COUNT               PIC S9(4)    COMP VALUE 0.
001700     05  WS-TOTALS-IX                  PIC S9(4)    COMP VALUE 0.
001750     05  WS-LAST-TX-TIMESTAMP          PIC X(14) VALUE SPACES.
001800     05  FILLER                        PIC X(10).

001900 01  WS-SHOW-TOTALS-TABLE.
002000     05  WS-TOTALS-ENTRY OCCURS 25 TIMES
002100                        INDEXED BY WS-TOT-INDX.
002200         10  STT-SHOW-ID                PIC X(10).
002300         10  STT-SEATS-AVAILABLE        PIC S9(5)    COMP-3.
002400         10  STT-SEATS-RESERVED         PIC S9(5)    COMP-3.
002500         10  STT-SEATS-BOOKED           PIC S9(5)    COMP-3.
002600         10  STT-BOOKINGS-CONFIRMED     PIC S9(5)    COMP-3
002700                                        VALUE 0.
002800         10  STT-PAYMENTS-FAILED        PIC S9(5)    COMP-3
002900                                        VALUE 0.
003000         10  STT-TOTAL-REVENUE          PIC S9(9)V99 COMP-3
003100                                        VALUE 0.
003200         10  FILLER                     PIC X(09).

003300 01  WS-GRAND-TOTALS.
003400     05  GT-SEATS-AVAILABLE             PIC S9(5)    COMP-3
003500                                        VALUE 0.
003600     05  GT-SEATS-RESERVED              PIC S9(5)    COMP-3
003700                                        VALUE 0.
003800     05  GT-SEATS-BOOKED                PIC S9(5)    COMP-3
003900                                        VALUE 0.
004000     05  GT-BOOKINGS-CONFIRMED          PIC S9(5)    COMP-3
004100                                        VALUE 0.
004200     05  GT-PAYMENTS-FAILED             PIC S9(5)    COMP-3
004300                                        VALUE 0.
004400     05  GT-TOTAL-REVENUE               PIC S9(9)V99 COMP-3
004500                                        VALUE 0.
004600     05  FILLER                         PIC X(09).
