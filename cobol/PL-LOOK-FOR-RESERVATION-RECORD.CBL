000100*-------------------------------------------------------------
000200* PL-LOOK-FOR-RESERVATION-RECORD.CBL
000300*-------------------------------------------------------------
000400*   Sequential search of WS-RESERVATION-TABLE by RSV-RES-ID,
000500*   skipping empty slots.  Caller loads WS-SEARCH-RES-ID
000600*   first.  Sets WS-FOUND-SW and, when found,
000700*   WS-RESERVATION-IX - the table-lookup half of every "C"/"L"
000800*   transaction and the end-of-run availability tally.
000900*-------------------------------------------------------------
001000* 2025-11-04 rgd  ticket AP-2231  first cut
001100*-------------------------------------------------------------

001200 9200-LOOK-FOR-RESERVATION-RECORD.

001300     MOVE "N"                     TO WS-FOUND-SW.
001400     MOVE ZERO                    TO WS-RESERVATION-IX.
001500     SET WS-RES-INDX              TO 1.

001600 9200-LOOK-FOR-RESERVATION-RECORD-LOOP.

001700     IF WS-RES-INDX > 500
001800        GO TO 9200-EXIT.

001900     IF RSV-SLOT-IN-USE (WS-RES-INDX)
002000        IF RSV-RES-ID (WS-RES-INDX) EQUAL WS-SEARCH-RES-ID
002100           MOVE "Y"               TO WS-FOUND-SW
002200           SET WS-RESERVATION-IX  TO WS-RES-INDX
002300           GO TO 9200-EXIT.

002400     SET WS-RES-INDX UP BY 1.
002500     GO TO 9200-LOOK-FOR-RESERVATION-RECORD-LOOP.

002600 9200-EXIT.
002700     EXIT.
