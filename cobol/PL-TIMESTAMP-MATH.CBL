000100*-------------------------------------------------------------
000200* PL-TIMESTAMP-MATH.CBL
000300*-------------------------------------------------------------
000400*   Timestamp arithmetic for the reservation TTL (BUSINESS
000500*   RULE 1).  Adapted from this shop's earlier calendar-math
000600*   routine, same leap-year table idea, now working a full
000700*   CCYYMMDDHHMMSS timestamp instead of a plain CCYYMMDD date.
000900*
001000*   Two entry paragraphs, PERFORM'd separately by the caller -
001100*   this shop never CALLs a subprogram with USING, so both
001200*   halves of the old date routine live in the one copybook:
001300*
001400*     7000-ADD-MINUTES-TO-TIMESTAMP
001500*         in:  WSTM-IN-TIMESTAMP, WSTM-MINUTES-TO-ADD
001600*         out: WSTM-OUT-TIMESTAMP
001700*
001800*     7100-COMPARE-TIMESTAMPS
001900*         in:  WSTM-COMPARE-LEFT, WSTM-COMPARE-RIGHT
002000*         out: W-WSTM-IS-AFTER ("Y" if LEFT strictly after
002100*              RIGHT - used to test "now" against expiry)
002200*-------------------------------------------------------------
002300* 2025-11-05 rgd  ticket AP-2231  first cut, adapted from this
002400*                 shop's earlier leap-year table routine
002500*-------------------------------------------------------------

002600 7000-ADD-MINUTES-TO-TIMESTAMP.

002700     MOVE WSTM-IN-TIMESTAMP        TO WSTM-WORK-TIMESTAMP.
002800     PERFORM 7010-BUILD-MONTH-TABLE THRU 7010-EXIT.
002900     ADD WSTM-MINUTES-TO-ADD       TO WSTM-MN.
003000     PERFORM 7020-CARRY-MINUTES    THRU 7020-EXIT.
003100     MOVE WSTM-WORK-TIMESTAMP      TO WSTM-OUT-TIMESTAMP.

003200 7000-EXIT.
003300     EXIT.

003400 7010-BUILD-MONTH-TABLE.

003500     MOVE 31                      TO WSTM-TABLE-MONTH-DAYS (01).
003600     MOVE 28                      TO WSTM-TABLE-MONTH-DAYS (02).
003700     MOVE 31                      TO WSTM-TABLE-MONTH-DAYS (03).
003800     MOVE 30                      TO WSTM-TABLE-MONTH-DAYS (04).
003900     MOVE 31                      TO WSTM-TABLE-MONTH-DAYS (05).
004000     MOVE 30                      TO WSTM-TABLE-MONTH-DAYS (06).
004100     MOVE 31                      TO WSTM-TABLE-MONTH-DAYS (07).
004200     MOVE 31                      TO WSTM-TABLE-MONTH-DAYS (08).
004300     MOVE 30                      TO WSTM-TABLE-MONTH-DAYS (09).
004400     MOVE 31                      TO WSTM-TABLE-MONTH-DAYS (10).
004500     MOVE 30                      TO WSTM-TABLE-MONTH-DAYS (11).
004600     MOVE 31                      TO WSTM-TABLE-MONTH-DAYS (12).
004700     PERFORM 7015-CHECK-LEAP-YEAR THRU 7015-EXIT.

004800 7010-EXIT.
004900     EXIT.

005000 7015-CHECK-LEAP-YEAR.

005100     DIVIDE WSTM-CCYY BY 4 GIVING WSTM-LEAP-YEAR-DUMMY-QUO
005200                       REMAINDER WSTM-LEAP-YEAR-REMAINDER.
005300     IF WSTM-LEAP-YEAR-REMAINDER EQUAL ZERO
005400        MOVE 29                   TO WSTM-TABLE-MONTH-DAYS (02).

005500 7015-EXIT.
005600     EXIT.

005700 7020-CARRY-MINUTES.

005800     IF WSTM-MN < 60
005900        GO TO 7020-EXIT.

006000     SUBTRACT 60                  FROM WSTM-MN.
006100     ADD 1                        TO WSTM-HH.
006200     PERFORM 7030-CARRY-HOURS     THRU 7030-EXIT.
006300     GO TO 7020-CARRY-MINUTES.

006400 7020-EXIT.
006500     EXIT.

006600 7030-CARRY-HOURS.

006700     IF WSTM-HH < 24
006800        GO TO 7030-EXIT.

006900     SUBTRACT 24                  FROM WSTM-HH.
007000     ADD 1                        TO WSTM-DD.
007100     MOVE WSTM-TABLE-MONTH-DAYS (WSTM-MM)
007200                                  TO WSTM-DAYS-IN-MONTH.
007300     PERFORM 7040-CARRY-DAYS      THRU 7040-EXIT.

007400 7030-EXIT.
007500     EXIT.

007600 7040-CARRY-DAYS.

007700     IF WSTM-DD NOT > WSTM-DAYS-IN-MONTH
007800        GO TO 7040-EXIT.

007900     SUBTRACT WSTM-DAYS-IN-MONTH   FROM WSTM-DD.
008000     ADD 1                         TO WSTM-MM.
008100     PERFORM 7045-CARRY-MONTHS     THRU 7045-EXIT.

008200 7040-EXIT.
008300     EXIT.

008400 7045-CARRY-MONTHS.

008500     IF WSTM-MM NOT > 12
008600        GO TO 7045-EXIT.

008700     SUBTRACT 12                   FROM WSTM-MM.
008800     ADD 1                         TO WSTM-CCYY.
008900     PERFORM 7015-CHECK-LEAP-YEAR  THRU 7015-EXIT.
009000     MOVE WSTM-TABLE-MONTH-DAYS (WSTM-MM)
009100                                   TO WSTM-DAYS-IN-MONTH.

009200 7045-EXIT.
009300     EXIT.

009400 7100-COMPARE-TIMESTAMPS.

009500     MOVE "N"                      TO W-WSTM-IS-AFTER.
009600     IF WSTM-COMPARE-LEFT > WSTM-COMPARE-RIGHT
009700        MOVE "Y"                   TO W-WSTM-IS-AFTER.

009800 7100-EXIT.
009900     EXIT.
