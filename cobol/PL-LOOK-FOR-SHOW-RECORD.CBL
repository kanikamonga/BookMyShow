000100*-------------------------------------------------------------
000200* PL-LOOK-FOR-SHOW-RECORD.CBL
000300*-------------------------------------------------------------
000400*   Sequential search of WS-SHOW-TABLE by SHW-SHOW-ID, same
000500*   search shape used elsewhere in this program for the
000600*   reservation and booking tables.  Caller loads the key into
000650*   WS-SEARCH-SHOW-ID first.
000700*   Sets WS-FOUND-SW and, when found, WS-SHOW-IX.
000800*-------------------------------------------------------------
000900* 2025-11-04 rgd  ticket AP-2231  first cut
001000*-------------------------------------------------------------

001100 9000-LOOK-FOR-SHOW-RECORD.

001200     MOVE "N"                     TO WS-FOUND-SW.
001300     MOVE ZERO                    TO WS-SHOW-IX.
001400     SET WS-SHOW-INDX             TO 1.

001500 9000-LOOK-FOR-SHOW-RECORD-LOOP.

001600     IF WS-SHOW-INDX > WS-SHOW-COUNT
001700        GO TO 9000-EXIT.

001800     IF SHW-SHOW-ID (WS-SHOW-INDX) EQUAL WS-SEARCH-SHOW-ID
001900        MOVE "Y"                  TO WS-FOUND-SW
002000        SET WS-SHOW-IX            TO WS-SHOW-INDX
002100        GO TO 9000-EXIT.

002200     SET WS-SHOW-INDX UP BY 1.
002300     GO TO 9000-LOOK-FOR-SHOW-RECORD-LOOP.

002400 9000-EXIT.
002500     EXIT.
