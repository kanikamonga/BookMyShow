000100*-------------------------------------------------------------
000200* SLRESULT.CBL
000300*-------------------------------------------------------------
000400*   FILE-CONTROL entry for the transaction reconciliation
000500*   file - one output line per input TRANSACTION so the
000600*   settlement run can be checked back against the queue.
000700*-------------------------------------------------------------
000800* 2025-11-03 rgd  ticket AP-2231  first cut
000900*-------------------------------------------------------------

001000    SELECT RESULTS-FILE
001100           ASSIGN TO "SEATRSLT"
001200           ORGANIZATION IS LINE SEQUENTIAL
001300           FILE STATUS IS SEATRSLT-STATUS.
