000100*-------------------------------------------------------------
000200* PL-SHOW-TOTALS.CBL
000300*-------------------------------------------------------------
000400*   BATCH FLOW step 6 (accumulate) and step 5 (availability
000500*   query) - run once after TRANSACTIONS-FILE is drained.  For
000600*   every resident show, tallies final seat status into
000700*   WS-SHOW-TOTALS-TABLE (STT-BOOKINGS-CONFIRMED/-PAYMENTS-
000800*   FAILED/-TOTAL-REVENUE were already kept current by
000900*   PL-CONFIRM-BOOKING.CBL as the run went along), writes one
001000*   SHOW-TOTALS-FILE row per show plus a SHOW-ID "TOTAL" grand-
001100*   total row, for SEAT-AVAILABILITY-REPORT to pick up.
001200*
001300*   A RESERVED seat whose owning reservation has, per its
001400*   RSV-EXPIRY-TS, expired as of WS-LAST-TX-TIMESTAMP counts as
001500*   AVAILABLE here - a read-only query, no seat/reservation
001600*   record is touched (BATCH FLOW step 5's narrower contract
001700*   vs. the write-locked expiry done inside "R"/"C").
001800*-------------------------------------------------------------
001900* 2025-11-09 rgd  ticket AP-2231  first cut
002000*-------------------------------------------------------------

002100 6100-BUILD-SHOW-TOTALS.

002200     SET WS-SHOW-INDX               TO 1.
002300     PERFORM 6110-TALLY-ONE-SHOW THRU 6110-EXIT
002400            UNTIL WS-SHOW-INDX > WS-SHOW-COUNT.

002500     PERFORM 6120-WRITE-ALL-TOTALS THRU 6120-EXIT.
002600     PERFORM 6130-WRITE-GRAND-TOTAL THRU 6130-EXIT.

002700 6100-EXIT.
002800     EXIT.

002900 6110-TALLY-ONE-SHOW.

003000     MOVE SHW-SHOW-ID (WS-SHOW-INDX) TO WS-SEARCH-SHOW-ID.
003100     PERFORM 9410-GET-OR-ADD-TOTALS-RECORD THRU 9410-EXIT.

003200     MOVE ZERO                      TO STT-SEATS-AVAILABLE (WS-TOTALS-IX).
003300     MOVE ZERO                      TO STT-SEATS-RESERVED (WS-TOTALS-IX).
003400     MOVE ZERO                      TO STT-SEATS-BOOKED (WS-TOTALS-IX).

003500     SET WS-SHOW-IX                 TO WS-SHOW-INDX.
003600     SET WS-SEAT-INDX               TO 1.
003700     PERFORM 6111-TALLY-ONE-SEAT THRU 6111-EXIT
003800            UNTIL WS-SEAT-INDX > SHW-SEAT-COUNT (WS-SHOW-INDX).

003900     SET WS-SHOW-INDX UP BY 1.

004000 6110-EXIT.
004100     EXIT.

004200 6111-TALLY-ONE-SEAT.

004300     IF SEA-AVAILABLE (WS-SHOW-IX WS-SEAT-INDX)
004400        ADD 1                       TO STT-SEATS-AVAILABLE (WS-TOTALS-IX)
004500     ELSE
004600        IF SEA-BOOKED (WS-SHOW-IX WS-SEAT-INDX)
004700           ADD 1                    TO STT-SEATS-BOOKED (WS-TOTALS-IX)
004800        ELSE
004900           PERFORM 6112-TALLY-RESERVED-SEAT THRU 6112-EXIT.

005000     SET WS-SEAT-INDX UP BY 1.

005100 6111-EXIT.
005200     EXIT.

005300 6112-TALLY-RESERVED-SEAT.

005400     MOVE SEA-RESERVED-BY-RES-ID (WS-SHOW-IX WS-SEAT-INDX)
005500                                  TO WS-SEARCH-RES-ID.
005600     PERFORM 9200-LOOK-FOR-RESERVATION-RECORD THRU 9200-EXIT.

005700     MOVE "N"                       TO W-WSTM-IS-AFTER.
005800     IF WS-FOUND
005900        MOVE WS-LAST-TX-TIMESTAMP   TO WSTM-COMPARE-LEFT
006000        MOVE RSV-EXPIRY-TS (WS-RESERVATION-IX)
006100                                    TO WSTM-COMPARE-RIGHT
006200        PERFORM 7100-COMPARE-TIMESTAMPS THRU 7100-EXIT.

006300     IF WSTM-IS-AFTER
006400        ADD 1                       TO STT-SEATS-AVAILABLE (WS-TOTALS-IX)
006500     ELSE
006600        ADD 1                       TO STT-SEATS-RESERVED (WS-TOTALS-IX).

006700 6112-EXIT.
006800     EXIT.

006900 6120-WRITE-ALL-TOTALS.

007000     SET WS-TOT-INDX                TO 1.
007100     PERFORM 6121-WRITE-ONE-TOTALS-ROW THRU 6121-EXIT
007200            UNTIL WS-TOT-INDX > WS-TOTALS-COUNT.

007300 6120-EXIT.
007400     EXIT.

007500 6121-WRITE-ONE-TOTALS-ROW.

007600     MOVE STT-SHOW-ID (WS-TOT-INDX)         TO ST-SHOW-ID.
007700     MOVE STT-SEATS-AVAILABLE (WS-TOT-INDX) TO ST-SEATS-AVAILABLE.
007800     MOVE STT-SEATS-RESERVED (WS-TOT-INDX)  TO ST-SEATS-RESERVED.
007900     MOVE STT-SEATS-BOOKED (WS-TOT-INDX)    TO ST-SEATS-BOOKED.
008000     MOVE STT-BOOKINGS-CONFIRMED (WS-TOT-INDX)
008100                                            TO ST-BOOKINGS-CONFIRMED.
008200     MOVE STT-PAYMENTS-FAILED (WS-TOT-INDX) TO ST-PAYMENTS-FAILED.
008300     MOVE STT-TOTAL-REVENUE (WS-TOT-INDX)   TO ST-TOTAL-REVENUE.

008400     WRITE SHOW-TOTALS-RECORD.

008500     ADD STT-SEATS-AVAILABLE (WS-TOT-INDX)     TO GT-SEATS-AVAILABLE.
008600     ADD STT-SEATS-RESERVED (WS-TOT-INDX)      TO GT-SEATS-RESERVED.
008700     ADD STT-SEATS-BOOKED (WS-TOT-INDX)        TO GT-SEATS-BOOKED.
008800     ADD STT-BOOKINGS-CONFIRMED (WS-TOT-INDX)  TO GT-BOOKINGS-CONFIRMED.
008900     ADD STT-PAYMENTS-FAILED (WS-TOT-INDX)     TO GT-PAYMENTS-FAILED.
009000     ADD STT-TOTAL-REVENUE (WS-TOT-INDX)       TO GT-TOTAL-REVENUE.

009100     SET WS-TOT-INDX UP BY 1.

009200 6121-EXIT.
009300     EXIT.

009400 6130-WRITE-GRAND-TOTAL.

009500     MOVE "TOTAL"                   TO ST-SHOW-ID.
009600     MOVE GT-SEATS-AVAILABLE        TO ST-SEATS-AVAILABLE.
009700     MOVE GT-SEATS-RESERVED         TO ST-SEATS-RESERVED.
009800     MOVE GT-SEATS-BOOKED           TO ST-SEATS-BOOKED.
009900     MOVE GT-BOOKINGS-CONFIRMED     TO ST-BOOKINGS-CONFIRMED.
010000     MOVE GT-PAYMENTS-FAILED        TO ST-PAYMENTS-FAILED.
010100     MOVE GT-TOTAL-REVENUE          TO ST-TOTAL-REVENUE.

010200     WRITE SHOW-TOTALS-RECORD.

010300 6130-EXIT.
010400     EXIT.
