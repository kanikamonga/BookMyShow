000100*-------------------------------------------------------------
000200* PL-RESERVE-SEATS.CBL
000300*-------------------------------------------------------------
000400*   BATCH FLOW step 3, TX-TYPE "R".  BUSINESS RULE 3 - a
000500*   reservation only takes hold when every seat asked for is
000600*   SEA-AVAILABLE; one seat already taken fails the whole
000700*   request, none are partially held.  BUSINESS RULE 4 - expired
000800*   holds on this show are torn down first, so a seat someone
000900*   let lapse is free again before this check runs.
001000*-------------------------------------------------------------
001100* 2025-11-06 rgd  ticket AP-2231  first cut
001150* 2025-11-25 rgd  ticket AP-2275  acquire SHW-LOCK-FLAG/-OWNER-TX
001160*                 right after the show is found, release it on
001170*                 every path out from there (BATCH FLOW steps 2/4)
001200*-------------------------------------------------------------

001300 5000-RESERVE-SEATS.

001400     MOVE TX-SHOW-ID                TO WS-SEARCH-SHOW-ID.
001500     PERFORM 9000-LOOK-FOR-SHOW-RECORD THRU 9000-EXIT.

001600     IF NOT WS-FOUND
001700        MOVE "D"                    TO RS-OUTCOME-CODE
001800        MOVE "SHOW NOT ON FILE"     TO RS-REASON-TEXT
001900        GO TO 5000-EXIT.

001950     MOVE "Y"                       TO SHW-LOCK-FLAG (WS-SHOW-IX).
001960     MOVE TX-TYPE                   TO SHW-LOCK-OWNER-TX (WS-SHOW-IX).

002000     PERFORM 8000-EXPIRE-RESERVATIONS-FOR-SHOW THRU 8000-EXIT.

002100     MOVE "Y"                       TO WS-ALL-SEATS-OK-SW.
002200     MOVE 1                         TO WS-RSV-SEAT-IX.
002300     PERFORM 5010-CHECK-ONE-SEAT THRU 5010-EXIT
002400            UNTIL WS-RSV-SEAT-IX > TX-SEAT-COUNT
002500               OR NOT WS-ALL-SEATS-OK.

002600     IF NOT WS-ALL-SEATS-OK
002700        MOVE "D"                    TO RS-OUTCOME-CODE
002800        MOVE "ONE OR MORE SEATS UNAVAILABLE"
002900                                    TO RS-REASON-TEXT
002950        MOVE "N"                    TO SHW-LOCK-FLAG (WS-SHOW-IX)
002960        MOVE SPACE                  TO SHW-LOCK-OWNER-TX (WS-SHOW-IX)
003000        GO TO 5000-EXIT.

003100     PERFORM 5020-FIND-FREE-RESERVATION-SLOT THRU 5020-EXIT.

003200     IF NOT WS-FOUND
003300        DISPLAY "PL-RESERVE-SEATS: RESERVATION TABLE FULL"
003400        MOVE HIGH-VALUES            TO RS-RES-OR-BKG-ID
003500        MOVE 16                     TO RETURN-CODE
003600        MOVE "D"                    TO RS-OUTCOME-CODE
003700        MOVE "RESERVATION TABLE CAPACITY EXCEEDED"
003800                                    TO RS-REASON-TEXT
003850        MOVE "N"                    TO SHW-LOCK-FLAG (WS-SHOW-IX)
003860        MOVE SPACE                  TO SHW-LOCK-OWNER-TX (WS-SHOW-IX)
003900        GO TO 5000-EXIT.

004000     PERFORM 5030-BUILD-RESERVATION-ENTRY THRU 5030-EXIT.
004100     PERFORM 5040-MARK-SEATS-RESERVED THRU 5040-EXIT.

004150     MOVE "N"                       TO SHW-LOCK-FLAG (WS-SHOW-IX).
004160     MOVE SPACE                     TO SHW-LOCK-OWNER-TX (WS-SHOW-IX).

004200     MOVE "G"                       TO RS-OUTCOME-CODE.
004300     MOVE RSV-RES-ID (WS-RESERVATION-IX) TO RS-RES-OR-BKG-ID.
004400     MOVE SPACES                    TO RS-REASON-TEXT.

004500 5000-EXIT.
004600     EXIT.

004700 5010-CHECK-ONE-SEAT.

004800     MOVE TX-SEAT-NUMBERS (WS-RSV-SEAT-IX) TO WS-SEARCH-SEAT-NUMBER.
004900     PERFORM 9100-LOOK-FOR-SEAT-RECORD THRU 9100-EXIT.

005000     IF NOT WS-FOUND
005100        MOVE "N"                    TO WS-ALL-SEATS-OK-SW
005200     ELSE
005300        IF NOT SEA-AVAILABLE (WS-SHOW-IX WS-SEAT-IX)
005400           MOVE "N"                 TO WS-ALL-SEATS-OK-SW.

005500     ADD 1                          TO WS-RSV-SEAT-IX.

005600 5010-EXIT.
005700     EXIT.

005800 5020-FIND-FREE-RESERVATION-SLOT.

005900     MOVE "N"                       TO WS-FOUND-SW.
006000     MOVE ZERO                      TO WS-RESERVATION-IX.
006100     SET WS-RES-INDX                TO 1.

006200 5020-FIND-FREE-RESERVATION-SLOT-LOOP.

006300     IF WS-RES-INDX > 500
006400        GO TO 5020-EXIT.

006500     IF NOT RSV-SLOT-IN-USE (WS-RES-INDX)
006600        MOVE "Y"                    TO WS-FOUND-SW
006700        SET WS-RESERVATION-IX       TO WS-RES-INDX
006800        GO TO 5020-EXIT.

006900     SET WS-RES-INDX UP BY 1.
007000     GO TO 5020-FIND-FREE-RESERVATION-SLOT-LOOP.

007100 5020-EXIT.
007200     EXIT.

007300 5030-BUILD-RESERVATION-ENTRY.

007400     ADD 1                          TO WS-NEXT-RESERVATION-SEQ.
007500     MOVE WS-NEXT-RESERVATION-SEQ   TO WS-ID-SEQ-EDIT.
007600     STRING "RES" WS-ID-SEQ-EDIT DELIMITED BY SIZE
007700            INTO RSV-RES-ID (WS-RESERVATION-IX).

007800     MOVE TX-SHOW-ID                TO RSV-SHOW-ID (WS-RESERVATION-IX).
007900     MOVE TX-USER-ID                TO RSV-USER-ID (WS-RESERVATION-IX).
008000     MOVE TX-SEAT-COUNT             TO RSV-SEAT-COUNT (WS-RESERVATION-IX).
008100     MOVE TX-SEAT-NUMBERS (1)       TO RSV-SEAT-NUMBERS (WS-RESERVATION-IX 1).
008200     MOVE TX-SEAT-NUMBERS (2)       TO RSV-SEAT-NUMBERS (WS-RESERVATION-IX 2).
008300     MOVE TX-SEAT-NUMBERS (3)       TO RSV-SEAT-NUMBERS (WS-RESERVATION-IX 3).
008400     MOVE TX-SEAT-NUMBERS (4)       TO RSV-SEAT-NUMBERS (WS-RESERVATION-IX 4).
008500     MOVE TX-SEAT-NUMBERS (5)       TO RSV-SEAT-NUMBERS (WS-RESERVATION-IX 5).
008600     MOVE TX-SEAT-NUMBERS (6)       TO RSV-SEAT-NUMBERS (WS-RESERVATION-IX 6).
008700     MOVE TX-SEAT-NUMBERS (7)       TO RSV-SEAT-NUMBERS (WS-RESERVATION-IX 7).
008800     MOVE TX-SEAT-NUMBERS (8)       TO RSV-SEAT-NUMBERS (WS-RESERVATION-IX 8).
008900     MOVE TX-SEAT-NUMBERS (9)       TO RSV-SEAT-NUMBERS (WS-RESERVATION-IX 9).
009000     MOVE TX-SEAT-NUMBERS (10)      TO RSV-SEAT-NUMBERS (WS-RESERVATION-IX 10).

009100     MOVE TX-TIMESTAMP              TO RSV-CREATED-TS (WS-RESERVATION-IX).
009200     MOVE TX-TIMESTAMP              TO WSTM-IN-TIMESTAMP.
009300     MOVE 5                         TO WSTM-MINUTES-TO-ADD.
009400     PERFORM 7000-ADD-MINUTES-TO-TIMESTAMP THRU 7000-EXIT.
009500     MOVE WSTM-OUT-TIMESTAMP        TO RSV-EXPIRY-TS (WS-RESERVATION-IX).
009600     MOVE "Y"                       TO RSV-IN-USE (WS-RESERVATION-IX).

009700     IF WS-RESERVATION-IX > WS-RESERVATION-COUNT
009800        MOVE WS-RESERVATION-IX      TO WS-RESERVATION-COUNT.

009805 5030-EXIT.
009810     EXIT.

009900 5040-MARK-SEATS-RESERVED.

010000     MOVE 1                         TO WS-RSV-SEAT-IX.
010100     PERFORM 5050-MARK-ONE-SEAT THRU 5050-EXIT
010200            UNTIL WS-RSV-SEAT-IX > TX-SEAT-COUNT.

010300 5040-EXIT.
010400     EXIT.

010500 5050-MARK-ONE-SEAT.

010600     MOVE TX-SEAT-NUMBERS (WS-RSV-SEAT-IX) TO WS-SEARCH-SEAT-NUMBER.
010700     PERFORM 9100-LOOK-FOR-SEAT-RECORD THRU 9100-EXIT.

010800     MOVE "R"                       TO SEA-SEAT-STATUS (WS-SHOW-IX WS-SEAT-IX).
010900     MOVE RSV-RES-ID (WS-RESERVATION-IX)
011000                                    TO SEA-RESERVED-BY-RES-ID
011100                                              (WS-SHOW-IX WS-SEAT-IX).

011200     ADD 1                          TO WS-RSV-SEAT-IX.

011300 5050-EXIT.
011400     EXIT.
