000100*-------------------------------------------------------------
000200* WSPAYMNT.CBL
000300*-------------------------------------------------------------
000400*   Working fields for the payment step (PL-PROCESS-PAYMENT.
000500*   CBL).  PAY-ID/PAY-AMOUNT/PAY-METHOD/PAY-STATUS hold the
000600*   result of settling one payment - there is no PAYMENT-FILE
000700*   of its own, only carried on the resulting BOOKING record and
000800*   echoed on the RESULTS-FILE line.
000900*-------------------------------------------------------------
001000* 2025-11-03 rgd  ticket AP-2231  first cut
001050* 2025-11-06 rgd  ticket AP-2231  added WS-ID-BUILD-AREA, one
001060*                 shared edit field for building RES-ID/BKG-ID/
001070*                 PAY-ID ("RES"/"BKG"/"PAY" + 9-digit sequence)
001100*-------------------------------------------------------------

001200 01  WS-PAYMENT-AREA.
001300     05  PAY-ID                        PIC X(12).
001400     05  PAY-AMOUNT                    PIC S9(7)V99 COMP-3.
001500     05  PAY-METHOD                    PIC X(01).
001600     05  PAY-STATUS                    PIC X(01).
001700         88  PAY-SUCCESSFUL            VALUE "S".
001800         88  PAY-FAILED                VALUE "F".
001900     05  WS-NEXT-PAYMENT-SEQ           PIC S9(9)    COMP-3 VALUE 0.
002000     05  FILLER                        PIC X(10).

002100 01  WS-PRICE-AREA.
002200     05  WS-COMPUTED-PRICE             PIC S9(7)V99 COMP-3.
002300     05  FILLER REDEFINES WS-COMPUTED-PRICE.
002400         10  WS-PRICE-DOLLARS          PIC S9(7).
002500         10  WS-PRICE-CENTS            PIC 99.
002600     05  FILLER                        PIC X(05).

002700 01  WS-RUN-SWITCHES.
002800     05  WS-EOF-TRANSACTIONS-SW        PIC X(01) VALUE "N".
002900         88  EOF-TRANSACTIONS          VALUE "Y".
003000     05  WS-EOF-SHOW-SEATS-SW          PIC X(01) VALUE "N".
003100         88  EOF-SHOW-SEATS            VALUE "Y".
003200     05  WS-FOUND-SW                   PIC X(01) VALUE "N".
003300         88  WS-FOUND                  VALUE "Y".
003400     05  WS-ALL-SEATS-OK-SW            PIC X(01) VALUE "N".
003500         88  WS-ALL-SEATS-OK           VALUE "Y".
003600     05  FILLER                        PIC X(10).

003700 01  WS-SEARCH-KEYS.
003800     05  WS-SEARCH-SHOW-ID             PIC X(10).
003900     05  WS-SEARCH-SEAT-NUMBER         PIC X(04).
004000     05  WS-SEARCH-RES-ID              PIC X(12).
004100     05  WS-SEARCH-BKG-ID              PIC X(12).
004200     05  FILLER                        PIC X(10).

004300 01  WS-ID-BUILD-AREA.
004400     05  WS-ID-SEQ-EDIT                PIC 9(09).
004500     05  FILLER                        PIC X(05).
