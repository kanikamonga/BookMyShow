000100*-------------------------------------------------------------
000200* FDSHOW.CBL
000300*-------------------------------------------------------------
000400*   Record for SHOW-SEATS-FILE.  Two logical row types share
000500*   one physical layout, told apart by SS-RECORD-TYPE:
000600*      "H" - a SHOW header row (once per show)
000700*      "S" - a SEAT detail row (SHOW-SEAT-COUNT of them,
000800*            immediately following their header)
000900*   PL-LOAD-SHOW-SEATS.CBL reads the group and folds it into
001000*   WS-SHOW-TABLE.
001100*-------------------------------------------------------------
001200* 2025-11-03 rgd  ticket AP-2231  first cut
001300* 2025-11-14 rgd  ticket AP-2255  widened SS-FILLER-AREA after
001400*                 the field review meeting settled on the
001500*                 40-byte physical record for both row shapes
001550* 2025-11-25 rgd  ticket AP-2274  header redefinition was one
001560*                 byte short of the 40-byte record (SSH group
001570*                 only summed to 39) - widened its trailing
001580*                 FILLER from X(21) to X(22) to match
001600*-------------------------------------------------------------

001700 FD  SHOW-SEATS-FILE
001800     LABEL RECORDS ARE STANDARD.

001900 01  SHOW-SEATS-RECORD.
002000     05  SS-RECORD-TYPE                PIC X(01).
002100         88  SS-SHOW-HEADER-ROW        VALUE "H".
002200         88  SS-SEAT-DETAIL-ROW        VALUE "S".
002300     05  SS-ROW-DATA                   PIC X(39).

002400 01  SS-SHOW-HEADER-ROW-DATA REDEFINES SHOW-SEATS-RECORD.
002500     05  SSH-RECORD-TYPE               PIC X(01).
002600     05  SSH-SHOW-ID                   PIC X(10).
002700     05  SSH-SHOW-PRICE                PIC S9(5)V99 COMP-3.
002800     05  SSH-SHOW-SEAT-COUNT           PIC S9(4)    COMP-3.
002900     05  FILLER                        PIC X(22).

003000 01  SS-SEAT-DETAIL-ROW-DATA REDEFINES SHOW-SEATS-RECORD.
003100     05  SSD-RECORD-TYPE               PIC X(01).
003200     05  SSD-SEAT-NUMBER               PIC X(04).
003300     05  SSD-SEAT-CATEGORY-PRICE       PIC S9(5)V99 COMP-3.
003400     05  SSD-SEAT-STATUS               PIC X(01).
003500         88  SSD-SEAT-AVAILABLE        VALUE "A".
003600         88  SSD-SEAT-RESERVED         VALUE "R".
003700         88  SSD-SEAT-BOOKED           VALUE "B".
003800     05  FILLER                        PIC X(30).
