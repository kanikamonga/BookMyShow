000100*-------------------------------------------------------------
000200* PL-PROCESS-PAYMENT.CBL
000300*-------------------------------------------------------------
000400*   BUSINESS RULE 6 - payment is settled AFTER price is
000500*   computed and BEFORE any seat is marked BOOKED; the payment
000600*   method never changes price or eligibility, only what gets
000700*   recorded on the resulting PAYMENT/BOOKING.
000800*
000900*   The three production payment-method codes (credit card,
001000*   debit card, UPI) always settle SUCCESSFUL - none of them
001100*   ever declines in this system (NON-GOALS).  The EVALUATE
001200*   still dispatches per method rather than being collapsed to
001300*   one path, so any other code reaching here (the shape a test
001400*   vector exercising the failure path would carry) settles
001500*   FAILED instead.
001700*
001800*   Caller loads TX-PAYMENT-METHOD and WS-COMPUTED-PRICE first.
001900*   Answer comes back in WS-PAYMENT-AREA (WSPAYMNT.CBL).
002000*-------------------------------------------------------------
002100* 2025-11-07 rgd  ticket AP-2231  first cut
002200*-------------------------------------------------------------

002300 5200-PROCESS-PAYMENT.

002400     ADD 1                         TO WS-NEXT-PAYMENT-SEQ.
002500     MOVE WS-NEXT-PAYMENT-SEQ      TO WS-ID-SEQ-EDIT.
002600     STRING "PAY" WS-ID-SEQ-EDIT DELIMITED BY SIZE INTO PAY-ID.

002700     MOVE WS-COMPUTED-PRICE        TO PAY-AMOUNT.
002800     MOVE TX-PAYMENT-METHOD        TO PAY-METHOD.

002900     EVALUATE TRUE
003000        WHEN TX-PAY-CREDIT-CARD
003100        WHEN TX-PAY-DEBIT-CARD
003200        WHEN TX-PAY-UPI
003300           MOVE "S"                TO PAY-STATUS
003400        WHEN OTHER
003500           MOVE "F"                TO PAY-STATUS
003600     END-EVALUATE.

003700 5200-EXIT.
003800     EXIT.
